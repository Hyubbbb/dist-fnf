000100******************************************************************
000200* Author: J. C. MOTTA
000300* Date: 04/03/1987
000400* Purpose: ALOCACAO DE GRADE POR LOJA - METODO ANTIGO DE 2 PASSOS
000500*          (COLOCACAO PRIORITARIA + COMPLEMENTO), MANTIDO PARA
000600*          REPROCESSAMENTO DE CENARIOS ANTIGOS.
000700******************************************************************
000800*-----------------------------------------------------------------
000900 IDENTIFICATION DIVISION.
001000*-----------------------------------------------------------------
001100 PROGRAM-ID.    SDGR0500.
001200 AUTHOR.        J. C. MOTTA.
001300 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - CONFECCOES REUNIDAS.
001400 DATE-WRITTEN.  04/03/1987.
001500 DATE-COMPILED.
001600 SECURITY.      USO INTERNO - EXECUCAO SOMENTE A PEDIDO DO
001700                 SUPORTE, PARA REPROCESSAMENTO DE CENARIOS
001800                 ANTERIORES A JUL/1988.
001900*-----------------------------------------------------------------
002000*    R E G I S T R O   D E   A L T E R A C O E S
002100*-----------------------------------------------------------------
002200* 04/03/1987 JCM  0000  PRIMEIRA VERSAO. COLOCACAO PRIORITARIA
002300* 04/03/1987 JCM  0000  DAS GRADES ESCASSAS POR ORDEM DE POSTO.
002400* 22/05/1987 JCM  0004  INCLUIDO O PASSO DE COMPLEMENTO DE LOJA
002500* 22/05/1987 JCM  0004  (PREENCHIMENTO DAS VAGAS DA CAMADA).
002600* 30/09/1987 JCM  0011  INCLUIDO O PASSO DE AUMENTO DE QUANTIDADE
002700* 30/09/1987 JCM  0011  PARA LOJAS DE CAMADA COM LIMITE MAIOR
002800* 30/09/1987 JCM  0011  QUE 1 (CAMADA 1 = 3 PECAS POR SKU).
002900* 11/09/1988 JCM  0013  SUBSTITUIDO COMO ROTINA PADRAO PELO
003000* 11/09/1988 JCM  0013  SDGR0400 (MOTOR DE 3 PASSOS COM
003100* 11/09/1988 JCM  0013  PRIORIDADE DE LOJA). SDGR0500 PASSA A
003200* 11/09/1988 JCM  0013  SER MANTIDO SOMENTE PARA CONFERENCIA E
003300* 11/09/1988 JCM  0013  REPROCESSAMENTO DE CENARIOS ANTIGOS.
003400* 14/06/1990 RQS  0040  CORRIGIDA A ORDEM DOS CANDIDATOS NO
003500* 14/06/1990 RQS  0040  COMPLEMENTO DE LOJA (ESCASSOS ANTES DE
003600* 14/06/1990 RQS  0040  ABUNDANTES, DEPOIS MENOR SOBRA).
003700* 14/01/1994 RQS  0070  REVISAO GERAL DE COMENTARIOS DO PROGRAMA.
003800* 19/12/1998 LMF  0091  REVISAO PARA VIRADA DO ANO 2000. O UNICO
003900* 19/12/1998 LMF  0091  CAMPO DE DATA DO PROGRAMA (YYMM DA LOJA)
004000* 19/12/1998 LMF  0091  NAO E COMPARADO NEM CALCULADO AQUI, SO
004100* 19/12/1998 LMF  0091  LIDO E IGNORADO. SEM IMPACTO Y2K.
004200* 19/12/1998 LMF  0091  REGISTRADO POR EXIGENCIA DO COMITE Y2K.
004300* 08/05/2003 LMF  0104  PADRONIZADO CABECALHO CONFORME NORMA
004400* 08/05/2003 LMF  0104  DE PROGRAMACAO DA DIVISAO 04/2003.
004500* 17/11/2006 PCA  0158  AUMENTADO O LIMITE DA TABELA DE LOJAS DE
004600* 17/11/2006 PCA  0158  100 PARA 150, EM LINHA COM O SDGR0400.
004700* 22/09/2011 PCA  0151  CORRIGIDAS AS PICTURES EDITADAS DO RELATORIO
004800* 22/09/2011 PCA  0151  RESUMO (SUPRIMENTO, ALOCADO, TAXA E RESTANTE),
004900* 22/09/2011 PCA  0151  PADRONIZADAS PARA PONTO DECIMAL / VIRGULA DE
005000* 22/09/2011 PCA  0151  MILHAR, EM LINHA COM O SDGR0400.
005100*-----------------------------------------------------------------
005200 ENVIRONMENT DIVISION.
005300*-----------------------------------------------------------------
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     CLASS CLASSE-ALFA-NUMERICA IS "A" THRU "Z", "0" THRU "9".
005800*-----------------------------------------------------------------
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT ARQ-GRADE     ASSIGN TO GRADEIN
006200            ORGANIZATION IS SEQUENTIAL
006300            FILE STATUS  IS WS-FS-GRADE.
006400     SELECT ARQ-LOJA      ASSIGN TO LOJAIN
006500            ORGANIZATION IS SEQUENTIAL
006600            FILE STATUS  IS WS-FS-LOJA.
006700     SELECT ARQ-PARM      ASSIGN TO PARMIN
006800            ORGANIZATION IS SEQUENTIAL
006900            FILE STATUS  IS WS-FS-PARM.
007000     SELECT ARQ-DETALHE   ASSIGN TO ALOCOUT
007100            ORGANIZATION IS SEQUENTIAL.
007200     SELECT ARQ-RELATORIO ASSIGN TO RELOUT
007300            ORGANIZATION IS SEQUENTIAL.
007400*-----------------------------------------------------------------
007500 DATA DIVISION.
007600*-----------------------------------------------------------------
007700 FILE SECTION.
007800*-----------------------------------------------------------------
007900 FD  ARQ-GRADE
008000     LABEL RECORDS ARE STANDARD.
008100     COPY SKUORD.
008200*
008300 FD  ARQ-LOJA
008400     LABEL RECORDS ARE STANDARD.
008500     COPY LOJA.
008600*
008700 FD  ARQ-PARM
008800     LABEL RECORDS ARE STANDARD.
008900     COPY PARMRUN.
009000*
009100 FD  ARQ-DETALHE
009200     LABEL RECORDS ARE STANDARD.
009300     COPY ALOCDET.
009400*
009500 FD  ARQ-RELATORIO
009600     LABEL RECORDS ARE STANDARD.
009700 01  REG-RELATORIO                  PIC X(132).
009800*-----------------------------------------------------------------
009900 WORKING-STORAGE SECTION.
010000*-----------------------------------------------------------------
010100 77  WS-FS-GRADE                   PIC XX     VALUE "00".
010200     88  WS-FS-GRADE-OK                       VALUE "00".
010300 77  WS-FS-LOJA                    PIC XX     VALUE "00".
010400     88  WS-FS-LOJA-OK                        VALUE "00".
010500 77  WS-FS-PARM                    PIC XX     VALUE "00".
010600     88  WS-FS-PARM-OK                        VALUE "00".
010700*
010800 77  WS-EOF-GRADE                  PIC X      VALUE "N".
010900     88  FIM-GRADE                            VALUE "S".
011000 77  WS-EOF-LOJA                   PIC X      VALUE "N".
011100     88  FIM-LOJA                             VALUE "S".
011200*
011300 77  WS-ACHOU                      PIC X      VALUE "N".
011400     88  WS-ACHOU-SIM                         VALUE "S".
011500*
011600 77  WS-TARGET-STYLE               PIC X(10)  VALUE SPACES.
011700 77  WS-SCENARIO-NAME              PIC X(20)  VALUE SPACES.
011800*
011900 77  WS-QT-SKU                     PIC 9(03)  COMP  VALUE ZERO.
012000 77  WS-QT-LOJA                    PIC 9(03)  COMP  VALUE ZERO.
012100 77  WS-QT-COR                     PIC 9(02)  COMP  VALUE ZERO.
012200 77  WS-QT-TAM                     PIC 9(02)  COMP  VALUE ZERO.
012300 77  WS-IDX-SKU                    PIC 9(03)  COMP  VALUE ZERO.
012400 77  WS-IDX-SKU2                   PIC 9(03)  COMP  VALUE ZERO.
012500 77  WS-IDX-LOJA                   PIC 9(03)  COMP  VALUE ZERO.
012600 77  WS-IDX-LOJA2                  PIC 9(03)  COMP  VALUE ZERO.
012700 77  WS-IDX-COR                    PIC 9(02)  COMP  VALUE ZERO.
012800 77  WS-IDX-TAM                    PIC 9(02)  COMP  VALUE ZERO.
012900 77  WS-IDX-BUSCA                  PIC 9(03)  COMP  VALUE ZERO.
013000 77  WS-IDX-CAND                   PIC 9(03)  COMP  VALUE ZERO.
013100 77  WS-QT-CAND                    PIC 9(03)  COMP  VALUE ZERO.
013200 77  WS-SLOTS                      PIC 9(03)  COMP  VALUE ZERO.
013300 77  WS-QTD-ALOC-LOJA              PIC 9(03)  COMP  VALUE ZERO.
013400 77  WS-LIMIAR-30                  PIC 9(03)  COMP  VALUE ZERO.
013500 77  WS-LIMIAR-50                  PIC 9(03)  COMP  VALUE ZERO.
013600 77  WS-QTD-A-ADICIONAR            PIC 9(07)  COMP  VALUE ZERO.
013700*
013800 77  WS-TOTAL-SUPRIMENTO           PIC 9(09)  COMP  VALUE ZERO.
013900 77  WS-TOTAL-ALOCADO              PIC 9(09)  COMP  VALUE ZERO.
014000 77  WS-TOTAL-RESTANTE             PIC 9(09)  COMP  VALUE ZERO.
014100 77  WS-QT-LOJAS-ATENDIDAS         PIC 9(03)  COMP  VALUE ZERO.
014200 77  WS-TAXA-ALOCACAO              PIC 999V99         VALUE ZERO.
014300 77  WS-TAXA-ALOCACAO-ACUM         PIC 9(05)V99       VALUE ZERO.
014400*-----------------------------------------------------------------
014500* VISAO DO TOTAL DE SUPRIMENTO EM MILHAR/UNIDADE (CONFERENCIA)
014600*-----------------------------------------------------------------
014700 01  WS-SUPRIMENTO-GRUPO.
014800     05  WS-SUPRIMENTO-DISPLAY      PIC 9(09).
014900 01  WS-SUPRIMENTO-PARTES REDEFINES WS-SUPRIMENTO-GRUPO.
015000     05  WS-SUPRIMENTO-MILHAR       PIC 9(06).
015100     05  WS-SUPRIMENTO-UNIDADE      PIC 9(03).
015200*-----------------------------------------------------------------
015300* VISAO ALTERNATIVA DA TAXA DE ALOCACAO (CONFERENCIA DE SUPORTE)
015400*-----------------------------------------------------------------
015500 01  WS-TAXA-EDICAO-GRUPO.
015600     05  WS-TAXA-EDICAO-DISPLAY     PIC 999V99.
015700 01  WS-TAXA-EDICAO-PARTES REDEFINES WS-TAXA-EDICAO-GRUPO.
015800     05  WS-TAXA-EDICAO-INTEIRO     PIC 999.
015900     05  WS-TAXA-EDICAO-DECIMAL     PIC 99.
016000*-----------------------------------------------------------------
016100*    T A B E L A   D A   G R A D E   D O   E S T I L O
016200*-----------------------------------------------------------------
016300 01  TABELA-GRADE.
016400     05  TAB-GRD OCCURS 200 TIMES
016500                 INDEXED BY WS-IX-GRD.
016600         10  TAB-GRD-PART-CD        PIC X(10).
016700         10  TAB-GRD-COLOR-CD       PIC X(05).
016800         10  TAB-GRD-SIZE-CD        PIC X(05).
016900         10  TAB-GRD-SUPRIMENTO     PIC 9(07)  COMP.
017000         10  TAB-GRD-RESTANTE       PIC 9(07)  COMP.
017100         10  TAB-GRD-IDX-COR        PIC 9(02)  COMP.
017200         10  TAB-GRD-IDX-TAM        PIC 9(02)  COMP.
017300         10  TAB-GRD-ESCASSO        PIC X(01)  VALUE "N".
017400             88  TAB-GRD-EH-ESCASSO             VALUE "S".
017500         10  TAB-GRD-SKU-ID         PIC X(22).
017600         10  FILLER                 PIC X(10).
017700*-----------------------------------------------------------------
017800* VISAO EM PARTES DO SKU-ID MONTADO (CONFERENCIA)
017900*-----------------------------------------------------------------
018000 01  TAB-GRD-SKU-ID-CONF.
018100     05  TAB-GRD-SKU-ID-CONF-CPO    PIC X(22).
018200 01  TAB-GRD-SKU-ID-PARTES REDEFINES TAB-GRD-SKU-ID-CONF.
018300     05  TAB-GRD-SKU-ID-PT-ESTILO   PIC X(10).
018400     05  TAB-GRD-SKU-ID-PT-TR1      PIC X(01).
018500     05  TAB-GRD-SKU-ID-PT-COR      PIC X(05).
018600     05  TAB-GRD-SKU-ID-PT-TR2      PIC X(01).
018700     05  TAB-GRD-SKU-ID-PT-TAM      PIC X(05).
018800*-----------------------------------------------------------------
018900*    T A B E L A S   D E   C O R   E   T A M A N H O
019000*-----------------------------------------------------------------
019100 01  TABELA-COR.
019200     05  TAB-COR OCCURS 20 TIMES.
019300         10  TAB-COR-CODIGO         PIC X(05).
019400         10  FILLER                 PIC X(05).
019500 01  TABELA-TAM.
019600     05  TAB-TAM OCCURS 20 TIMES.
019700         10  TAB-TAM-CODIGO         PIC X(05).
019800         10  FILLER                 PIC X(05).
019900*-----------------------------------------------------------------
020000*    T A B E L A   D E   L O J A S   ( O R D E M   D E   P O S T O )
020100*-----------------------------------------------------------------
020200 01  TABELA-LOJA.
020300     05  TAB-LOJ OCCURS 150 TIMES
020400                 INDEXED BY WS-IX-LOJ.
020500         10  TAB-LOJ-SHOP-ID        PIC X(10).
020600         10  TAB-LOJ-QTY-SUM        PIC 9(09)  COMP.
020700         10  TAB-LOJ-SEQ            PIC 9(03)  COMP.
020800         10  TAB-LOJ-RANK           PIC 9(03)  COMP.
020900         10  TAB-LOJ-TIER           PIC 9(01)  COMP.
021000         10  TAB-LOJ-LIMITE         PIC 9(02)  COMP.
021100         10  TAB-LOJ-QTD-SKU        PIC 9(03)  COMP.
021200         10  FILLER                 PIC X(08).
021300*-----------------------------------------------------------------
021400*    M A T R I Z   S K U   X   L O J A   ( A L O C A C A O )
021500*-----------------------------------------------------------------
021600 01  TABELA-MATRIZ.
021700     05  TAB-MTZ-LIN OCCURS 200 TIMES.
021800         10  TAB-MTZ-COL OCCURS 150 TIMES  PIC 9(05) COMP.
021900*-----------------------------------------------------------------
022000*    T A B E L A   D E   C A N D I D A T O S   ( P A S S O   2 )
022100*-----------------------------------------------------------------
022200 01  TABELA-CANDIDATOS.
022300     05  TAB-CAND OCCURS 200 TIMES.
022400         10  TAB-CAND-IDX-SKU       PIC 9(03)  COMP.
022500         10  TAB-CAND-ESCASSO-ORDEM PIC 9(01)  COMP.
022600         10  TAB-CAND-RESTANTE      PIC 9(07)  COMP.
022700         10  FILLER                 PIC X(04).
022800*-----------------------------------------------------------------
022900*    A R E A S   D E   I M P R E S S A O   D O   R E L A T O R I O
023000*-----------------------------------------------------------------
023100 01  WS-LINHA-BRANCO                PIC X(132)  VALUE SPACES.
023200*
023300 01  WS-LINHA-TITULO.
023400     05  FILLER                     PIC X(30)
023500         VALUE "SDGR0500 - ALOCACAO LEGADA - ".
023600     05  WS-LT-ESTILO               PIC X(10).
023700     05  FILLER                     PIC X(92)  VALUE SPACES.
023800*
023900 01  WS-LINHA-CENARIO.
024000     05  FILLER                     PIC X(19)  VALUE "CENARIO...........:".
024100     05  FILLER                     PIC X(01)  VALUE SPACE.
024200     05  WS-LC-CENARIO              PIC X(20).
024300     05  FILLER                     PIC X(92)  VALUE SPACES.
024400*
024500 01  WS-LINHA-RESULT-1.
024600     05  FILLER                     PIC X(19)  VALUE "SUPRIMENTO TOTAL...:".
024700     05  FILLER                     PIC X(01)  VALUE SPACE.
024800     05  WS-LR1-SUPRIMENTO          PIC ZZZ,ZZZ,ZZ9.
024900     05  FILLER                     PIC X(101) VALUE SPACES.
025000*
025100 01  WS-LINHA-RESULT-2.
025200     05  FILLER                     PIC X(19)  VALUE "TOTAL ALOCADO......:".
025300     05  FILLER                     PIC X(01)  VALUE SPACE.
025400     05  WS-LR2-ALOCADO             PIC ZZZ,ZZZ,ZZ9.
025500     05  FILLER                     PIC X(04)  VALUE SPACES.
025600     05  FILLER                     PIC X(19)  VALUE "TAXA DE ALOCACAO...:".
025700     05  FILLER                     PIC X(01)  VALUE SPACE.
025800     05  WS-LR2-TAXA                PIC ZZ9.99.
025900     05  FILLER                     PIC X(01)  VALUE "%".
026000     05  FILLER                     PIC X(69)  VALUE SPACES.
026100*
026200 01  WS-LINHA-RESULT-3.
026300     05  FILLER                     PIC X(19)  VALUE "TOTAL RESTANTE.....:".
026400     05  FILLER                     PIC X(01)  VALUE SPACE.
026500     05  WS-LR3-RESTANTE            PIC ZZZ,ZZZ,ZZ9.
026600     05  FILLER                     PIC X(04)  VALUE SPACES.
026700     05  FILLER                     PIC X(19)  VALUE "LOJAS ATENDIDAS....:".
026800     05  FILLER                     PIC X(01)  VALUE SPACE.
026900     05  WS-LR3-LOJAS               PIC ZZ9.
027000     05  FILLER                     PIC X(01)  VALUE "/".
027100     05  WS-LR3-LOJAS-TOTAL         PIC ZZ9.
027200     05  FILLER                     PIC X(75)  VALUE SPACES.
027300*-----------------------------------------------------------------
027400* LKS-... NAO SE APLICA - PROGRAMA NAO POSSUI LINKAGE SECTION,
027500* NAO E CHAMADO POR NENHUMA OUTRA ROTINA DO SISTEMA.
027600*-----------------------------------------------------------------
027700*-----------------------------------------------------------------
027800 PROCEDURE DIVISION.
027900*-----------------------------------------------------------------
028000 MAIN-PROCEDURE.
028100*
028200     PERFORM P110-ABRE-ARQUIVOS       THRU P110-FIM.
028300     PERFORM P120-LE-PARAMETROS       THRU P120-FIM.
028400     PERFORM P200-CARGA               THRU P200-FIM.
028500     PERFORM P300-COLOCACAO-PRIORITARIA THRU P300-FIM.
028600     PERFORM P400-COMPLEMENTO-LOJA    THRU P400-FIM.
028700     PERFORM P500-AUMENTO-QUANTIDADE  THRU P500-FIM.
028800     PERFORM P600-GRAVA-DETALHE       THRU P600-FIM.
028900     PERFORM P700-RELATORIO-RESUMO    THRU P700-FIM.
029000     PERFORM P900-ENCERRA             THRU P900-FIM.
029100*
029200     GOBACK.
029300*-----------------------------------------------------------------
029400*    A B E R T U R A   D O S   A R Q U I V O S
029500*-----------------------------------------------------------------
029600 P110-ABRE-ARQUIVOS.
029700*
029800     OPEN INPUT  ARQ-GRADE.
029900     IF NOT WS-FS-GRADE-OK
030000         DISPLAY "SDGR0500 - ERRO ABERTURA ARQ-GRADE FS: "
030100                 WS-FS-GRADE
030200         PERFORM P900-ENCERRA THRU P900-FIM
030300     END-IF.
030400*
030500     OPEN INPUT  ARQ-LOJA.
030600     IF NOT WS-FS-LOJA-OK
030700         DISPLAY "SDGR0500 - ERRO ABERTURA ARQ-LOJA FS: "
030800                 WS-FS-LOJA
030900         PERFORM P900-ENCERRA THRU P900-FIM
031000     END-IF.
031100*
031200     OPEN INPUT  ARQ-PARM.
031300     IF NOT WS-FS-PARM-OK
031400         DISPLAY "SDGR0500 - ERRO ABERTURA ARQ-PARM FS: "
031500                 WS-FS-PARM
031600         PERFORM P900-ENCERRA THRU P900-FIM
031700     END-IF.
031800*
031900     OPEN OUTPUT ARQ-DETALHE.
032000     OPEN OUTPUT ARQ-RELATORIO.
032100*
032200 P110-FIM.
032300*-----------------------------------------------------------------
032400*    L E I T U R A   D O S   P A R A M E T R O S
032500*-----------------------------------------------------------------
032600 P120-LE-PARAMETROS.
032700*
032800     READ ARQ-PARM.
032900     IF NOT WS-FS-PARM-OK
033000         DISPLAY "SDGR0500 - ARQUIVO DE PARAMETROS VAZIO"
033100         PERFORM P900-ENCERRA THRU P900-FIM
033200     END-IF.
033300*
033400     MOVE TARGET-STYLE OF REG-PARM-RODADA   TO WS-TARGET-STYLE.
033500     MOVE SCENARIO-NAME OF REG-PARM-RODADA  TO WS-SCENARIO-NAME.
033600*
033700 P120-FIM.
033800*-----------------------------------------------------------------
033900*    C A R G A   D A   G R A D E ,   D A S   L O J A S   E
034000*    C L A S S I F I C A C A O   ( M E S M A   L O G I C A   D O
034100*    SDGR0400, REIMPLEMENTADA AQUI POR SER FLUXO INDEPENDENTE )
034200*-----------------------------------------------------------------
034300 P200-CARGA.
034400*
034500     PERFORM P210-CARGA-GRADE  THRU P210-FIM.
034600     PERFORM P220-CARGA-LOJAS  THRU P220-FIM.
034700     PERFORM P230-CLASSIFICA-LOJAS THRU P230-FIM.
034800     PERFORM P240-CLASSIFICA-ESCASSEZ THRU P240-FIM.
034900*
035000 P200-FIM.
035100*
035200 P210-CARGA-GRADE.
035300*
035400     MOVE ZERO                   TO WS-QT-SKU
035500                                     WS-TOTAL-SUPRIMENTO
035600                                     WS-QT-COR
035700                                     WS-QT-TAM.
035800*
035900     PERFORM P211-LE-UMA-GRADE THRU P211-FIM
036000             UNTIL FIM-GRADE.
036100*
036200     IF WS-QT-SKU = ZERO
036300         DISPLAY "SDGR0500 - NENHUM SKU ENCONTRADO PARA O ESTILO "
036400                 WS-TARGET-STYLE
036500         PERFORM P900-ENCERRA THRU P900-FIM
036600     END-IF.
036700*
036800 P210-FIM.
036900*
037000 P211-LE-UMA-GRADE.
037100*
037200     READ ARQ-GRADE
037300         AT END
037400             SET FIM-GRADE TO TRUE
037500         NOT AT END
037600             PERFORM P212-PROCESSA-LINHA-GRADE THRU P212-FIM
037700     END-READ.
037800*
037900 P211-FIM.
038000*
038100 P212-PROCESSA-LINHA-GRADE.
038200*
038300     IF PART-CD OF REG-SKU-PEDIDO = WS-TARGET-STYLE
038400         ADD 1                   TO WS-QT-SKU
038500         MOVE PART-CD OF REG-SKU-PEDIDO
038600                                 TO TAB-GRD-PART-CD(WS-QT-SKU)
038700         MOVE COLOR-CD OF REG-SKU-PEDIDO
038800                                 TO TAB-GRD-COLOR-CD(WS-QT-SKU)
038900         MOVE SIZE-CD OF REG-SKU-PEDIDO
039000                                 TO TAB-GRD-SIZE-CD(WS-QT-SKU)
039100         MOVE ORD-QTY OF REG-SKU-PEDIDO
039200                                 TO TAB-GRD-SUPRIMENTO(WS-QT-SKU)
039300         MOVE ORD-QTY OF REG-SKU-PEDIDO
039400                                 TO TAB-GRD-RESTANTE(WS-QT-SKU)
039500*
039600         MOVE TAB-GRD-PART-CD(WS-QT-SKU)
039700                                 TO TAB-GRD-SKU-ID-PT-ESTILO
039800         MOVE "_"                TO TAB-GRD-SKU-ID-PT-TR1
039900         MOVE TAB-GRD-COLOR-CD(WS-QT-SKU)
040000                                 TO TAB-GRD-SKU-ID-PT-COR
040100         MOVE "_"                TO TAB-GRD-SKU-ID-PT-TR2
040200         MOVE TAB-GRD-SIZE-CD(WS-QT-SKU)
040300                                 TO TAB-GRD-SKU-ID-PT-TAM
040400         MOVE TAB-GRD-SKU-ID-CONF
040500                                 TO TAB-GRD-SKU-ID(WS-QT-SKU)
040600*
040700         ADD ORD-QTY OF REG-SKU-PEDIDO TO WS-TOTAL-SUPRIMENTO
040800*
040900         PERFORM P214-REGISTRA-COR THRU P214-FIM
041000         PERFORM P216-REGISTRA-TAMANHO THRU P216-FIM
041100     END-IF.
041200*
041300 P212-FIM.
041400*
041500 P214-REGISTRA-COR.
041600*
041700     MOVE ZERO                   TO WS-IDX-BUSCA.
041800     MOVE "N"                    TO WS-ACHOU.
041900     PERFORM P215-BUSCA-COR THRU P215-FIM
042000             VARYING WS-IDX-COR FROM 1 BY 1
042100             UNTIL WS-IDX-COR > WS-QT-COR.
042200*
042300     IF NOT WS-ACHOU-SIM
042400         ADD 1                   TO WS-QT-COR
042500         MOVE WS-QT-COR          TO WS-IDX-BUSCA
042600         MOVE TAB-GRD-COLOR-CD(WS-QT-SKU)
042700                                 TO TAB-COR-CODIGO(WS-IDX-BUSCA)
042800     END-IF.
042900*
043000     MOVE WS-IDX-BUSCA           TO TAB-GRD-IDX-COR(WS-QT-SKU).
043100*
043200 P214-FIM.
043300*
043400 P215-BUSCA-COR.
043500*
043600     IF TAB-COR-CODIGO(WS-IDX-COR) = TAB-GRD-COLOR-CD(WS-QT-SKU)
043700         MOVE WS-IDX-COR         TO WS-IDX-BUSCA
043800         MOVE "S"                TO WS-ACHOU
043900     END-IF.
044000*
044100 P215-FIM.
044200*
044300 P216-REGISTRA-TAMANHO.
044400*
044500     MOVE ZERO                   TO WS-IDX-BUSCA.
044600     MOVE "N"                    TO WS-ACHOU.
044700     PERFORM P217-BUSCA-TAMANHO THRU P217-FIM
044800             VARYING WS-IDX-TAM FROM 1 BY 1
044900             UNTIL WS-IDX-TAM > WS-QT-TAM.
045000*
045100     IF NOT WS-ACHOU-SIM
045200         ADD 1                   TO WS-QT-TAM
045300         MOVE WS-QT-TAM          TO WS-IDX-BUSCA
045400         MOVE TAB-GRD-SIZE-CD(WS-QT-SKU)
045500                                 TO TAB-TAM-CODIGO(WS-IDX-BUSCA)
045600     END-IF.
045700*
045800     MOVE WS-IDX-BUSCA           TO TAB-GRD-IDX-TAM(WS-QT-SKU).
045900*
046000 P216-FIM.
046100*
046200 P217-BUSCA-TAMANHO.
046300*
046400     IF TAB-TAM-CODIGO(WS-IDX-TAM) = TAB-GRD-SIZE-CD(WS-QT-SKU)
046500         MOVE WS-IDX-TAM         TO WS-IDX-BUSCA
046600         MOVE "S"                TO WS-ACHOU
046700     END-IF.
046800*
046900 P217-FIM.
047000*-----------------------------------------------------------------
047100 P220-CARGA-LOJAS.
047200*
047300     MOVE ZERO                   TO WS-QT-LOJA.
047400*
047500     PERFORM P221-LE-UMA-LOJA THRU P221-FIM
047600             UNTIL FIM-LOJA.
047700*
047800     SORT TAB-LOJ
047900          ON DESCENDING KEY TAB-LOJ-QTY-SUM
048000          ON ASCENDING  KEY TAB-LOJ-SEQ.
048100*
048200     PERFORM P223-ATRIBUI-RANK THRU P223-FIM
048300             VARYING WS-IDX-LOJA FROM 1 BY 1
048400             UNTIL WS-IDX-LOJA > WS-QT-LOJA.
048500*
048600 P220-FIM.
048700*
048800 P221-LE-UMA-LOJA.
048900*
049000     READ ARQ-LOJA
049100         AT END
049200             SET FIM-LOJA TO TRUE
049300         NOT AT END
049400             ADD 1               TO WS-QT-LOJA
049500             MOVE SHOP-ID OF REG-LOJA
049600                                 TO TAB-LOJ-SHOP-ID(WS-QT-LOJA)
049700             MOVE QTY-SUM OF REG-LOJA
049800                                 TO TAB-LOJ-QTY-SUM(WS-QT-LOJA)
049900             MOVE WS-QT-LOJA     TO TAB-LOJ-SEQ(WS-QT-LOJA)
050000     END-READ.
050100*
050200 P221-FIM.
050300*
050400 P223-ATRIBUI-RANK.
050500*
050600     COMPUTE TAB-LOJ-RANK(WS-IDX-LOJA) = WS-IDX-LOJA - 1.
050700*
050800 P223-FIM.
050900*-----------------------------------------------------------------
051000 P230-CLASSIFICA-LOJAS.
051100*
051200     COMPUTE WS-LIMIAR-30 = WS-QT-LOJA * 0.30.
051300     COMPUTE WS-LIMIAR-50 = WS-QT-LOJA * 0.50.
051400*
051500     PERFORM P231-DEFINE-TIER THRU P231-FIM
051600             VARYING WS-IDX-LOJA FROM 1 BY 1
051700             UNTIL WS-IDX-LOJA > WS-QT-LOJA.
051800*
051900 P230-FIM.
052000*
052100 P231-DEFINE-TIER.
052200*
052300     IF TAB-LOJ-RANK(WS-IDX-LOJA) < WS-LIMIAR-30
052400         MOVE 1                  TO TAB-LOJ-TIER(WS-IDX-LOJA)
052500         MOVE 3                  TO TAB-LOJ-LIMITE(WS-IDX-LOJA)
052600     ELSE
052700         IF TAB-LOJ-RANK(WS-IDX-LOJA) < WS-LIMIAR-50
052800             MOVE 2              TO TAB-LOJ-TIER(WS-IDX-LOJA)
052900             MOVE 2              TO TAB-LOJ-LIMITE(WS-IDX-LOJA)
053000         ELSE
053100             MOVE 3              TO TAB-LOJ-TIER(WS-IDX-LOJA)
053200             MOVE 1              TO TAB-LOJ-LIMITE(WS-IDX-LOJA)
053300         END-IF
053400     END-IF.
053500*
053600 P231-FIM.
053700*-----------------------------------------------------------------
053800 P240-CLASSIFICA-ESCASSEZ.
053900*
054000     PERFORM P241-MARCA-BASICA THRU P241-FIM
054100             VARYING WS-IDX-SKU FROM 1 BY 1
054200             UNTIL WS-IDX-SKU > WS-QT-SKU.
054300*
054400     PERFORM P243-PROPAGA-UM-SKU THRU P243-FIM
054500             VARYING WS-IDX-SKU FROM 1 BY 1
054600             UNTIL WS-IDX-SKU > WS-QT-SKU.
054700*
054800 P240-FIM.
054900*
055000 P241-MARCA-BASICA.
055100*
055200     IF TAB-GRD-SUPRIMENTO(WS-IDX-SKU) < WS-QT-LOJA
055300         SET TAB-GRD-EH-ESCASSO(WS-IDX-SKU) TO TRUE
055400     END-IF.
055500*
055600 P241-FIM.
055700*
055800 P243-PROPAGA-UM-SKU.
055900*
056000     IF TAB-GRD-EH-ESCASSO(WS-IDX-SKU)
056100         PERFORM P244-COMPARA-PAR THRU P244-FIM
056200                 VARYING WS-IDX-SKU2 FROM 1 BY 1
056300                 UNTIL WS-IDX-SKU2 > WS-QT-SKU
056400     END-IF.
056500*
056600 P243-FIM.
056700*
056800 P244-COMPARA-PAR.
056900*
057000     IF WS-IDX-SKU2 NOT = WS-IDX-SKU
057100         IF (TAB-GRD-IDX-COR(WS-IDX-SKU2) =
057200             TAB-GRD-IDX-COR(WS-IDX-SKU)   AND
057300             TAB-GRD-IDX-TAM(WS-IDX-SKU2) NOT =
057400             TAB-GRD-IDX-TAM(WS-IDX-SKU))
057500            OR
057600            (TAB-GRD-IDX-TAM(WS-IDX-SKU2) =
057700             TAB-GRD-IDX-TAM(WS-IDX-SKU)   AND
057800             TAB-GRD-IDX-COR(WS-IDX-SKU2) NOT =
057900             TAB-GRD-IDX-COR(WS-IDX-SKU))
058000             SET TAB-GRD-EH-ESCASSO(WS-IDX-SKU2)
058100                                 TO TRUE
058200         END-IF
058300     END-IF.
058400*
058500 P244-FIM.
058600*-----------------------------------------------------------------
058700*    P A S S O   1  -  C O L O C A C A O   P R I O R I T A R I A
058800*    ( U 1 1  -  P A S S O   1 )
058900*-----------------------------------------------------------------
059000 P300-COLOCACAO-PRIORITARIA.
059100*
059200     INITIALIZE TABELA-MATRIZ.
059300*
059400     PERFORM P310-SKU-ESCASSO THRU P310-FIM
059500             VARYING WS-IDX-SKU FROM 1 BY 1
059600             UNTIL WS-IDX-SKU > WS-QT-SKU.
059700*
059800 P300-FIM.
059900*
060000 P310-SKU-ESCASSO.
060100*
060200     IF TAB-GRD-EH-ESCASSO(WS-IDX-SKU)
060300         PERFORM P312-COLOCA-EM-UMA-LOJA THRU P312-FIM
060400                 VARYING WS-IDX-LOJA FROM 1 BY 1
060500                 UNTIL WS-IDX-LOJA > WS-QT-LOJA
060600                    OR TAB-GRD-RESTANTE(WS-IDX-SKU) = ZERO
060700     END-IF.
060800*
060900 P310-FIM.
061000*
061100 P312-COLOCA-EM-UMA-LOJA.
061200*
061300     IF TAB-GRD-RESTANTE(WS-IDX-SKU) > ZERO
061400         ADD 1 TO TAB-MTZ-COL(WS-IDX-SKU, WS-IDX-LOJA)
061500         SUBTRACT 1 FROM TAB-GRD-RESTANTE(WS-IDX-SKU)
061600     END-IF.
061700*
061800 P312-FIM.
061900*-----------------------------------------------------------------
062000*    P A S S O   2  -  C O M P L E M E N T O   D E   L O J A
062100*    ( U 1 1  -  P A S S O   2 )
062200*-----------------------------------------------------------------
062300 P400-COMPLEMENTO-LOJA.
062400*
062500     PERFORM P410-COMPLEMENTA-UMA-LOJA THRU P410-FIM
062600             VARYING WS-IDX-LOJA FROM 1 BY 1
062700             UNTIL WS-IDX-LOJA > WS-QT-LOJA.
062800*
062900 P400-FIM.
063000*
063100 P410-COMPLEMENTA-UMA-LOJA.
063200*
063300     PERFORM P412-CONTA-SKU-NA-LOJA THRU P412-FIM
063400             VARYING WS-IDX-SKU FROM 1 BY 1
063500             UNTIL WS-IDX-SKU > WS-QT-SKU.
063600*
063700     COMPUTE WS-SLOTS =
063800             TAB-LOJ-LIMITE(WS-IDX-LOJA) - WS-QTD-ALOC-LOJA.
063900*
064000     IF WS-SLOTS > ZERO
064100         MOVE ZERO TO WS-QT-CAND
064200         PERFORM P414-MONTA-CANDIDATO THRU P414-FIM
064300                 VARYING WS-IDX-SKU FROM 1 BY 1
064400                 UNTIL WS-IDX-SKU > WS-QT-SKU
064500         IF WS-QT-CAND > ZERO
064600             SORT TAB-CAND
064700                  ON ASCENDING KEY TAB-CAND-ESCASSO-ORDEM
064800                  ON ASCENDING KEY TAB-CAND-RESTANTE
064900             PERFORM P416-ALOCA-CANDIDATO THRU P416-FIM
065000                     VARYING WS-IDX-CAND FROM 1 BY 1
065100                     UNTIL WS-IDX-CAND > WS-QT-CAND
065200                        OR WS-SLOTS = ZERO
065300         END-IF
065400     END-IF.
065500*
065600 P410-FIM.
065700*
065800 P412-CONTA-SKU-NA-LOJA.
065900*
066000     IF TAB-MTZ-COL(WS-IDX-SKU, WS-IDX-LOJA) > ZERO
066100         IF WS-IDX-SKU = 1
066200             MOVE 1 TO WS-QTD-ALOC-LOJA
066300         ELSE
066400             ADD 1 TO WS-QTD-ALOC-LOJA
066500         END-IF
066600     END-IF.
066700*
066800 P412-FIM.
066900*-----------------------------------------------------------------
067000*    NOTA DE SUPORTE (RQS, 06/1990): O CONTADOR WS-QTD-ALOC-LOJA
067100*    E ZERADO PELO PARAGRAFO CHAMADOR (P410) ANTES DA CONTAGEM;
067200*    VER A CLAUSULA "IF WS-IDX-SKU = 1" ACIMA, QUE SUBSTITUI O
067300*    ZERAMENTO EXPLICITO SEM QUEBRAR O LACO FORA DE LINHA.
067400*-----------------------------------------------------------------
067500 P414-MONTA-CANDIDATO.
067600*
067700     IF TAB-GRD-RESTANTE(WS-IDX-SKU) > ZERO
067800        AND TAB-MTZ-COL(WS-IDX-SKU, WS-IDX-LOJA) = ZERO
067900         ADD 1 TO WS-QT-CAND
068000         MOVE WS-IDX-SKU           TO TAB-CAND-IDX-SKU(WS-QT-CAND)
068100         MOVE TAB-GRD-RESTANTE(WS-IDX-SKU)
068200                                   TO TAB-CAND-RESTANTE(WS-QT-CAND)
068300         IF TAB-GRD-EH-ESCASSO(WS-IDX-SKU)
068400             MOVE 1 TO TAB-CAND-ESCASSO-ORDEM(WS-QT-CAND)
068500         ELSE
068600             MOVE 2 TO TAB-CAND-ESCASSO-ORDEM(WS-QT-CAND)
068700         END-IF
068800     END-IF.
068900*
069000 P414-FIM.
069100*
069200 P416-ALOCA-CANDIDATO.
069300*
069400     MOVE TAB-CAND-IDX-SKU(WS-IDX-CAND) TO WS-IDX-BUSCA.
069500     ADD 1 TO TAB-MTZ-COL(WS-IDX-BUSCA, WS-IDX-LOJA).
069600     SUBTRACT 1 FROM TAB-GRD-RESTANTE(WS-IDX-BUSCA).
069700     SUBTRACT 1 FROM WS-SLOTS.
069800*
069900 P416-FIM.
070000*-----------------------------------------------------------------
070100*    P A S S O   3  -  A U M E N T O   D E   Q U A N T I D A D E
070200*    ( U 1 1  -  P A S S O   3 )
070300*-----------------------------------------------------------------
070400 P500-AUMENTO-QUANTIDADE.
070500*
070600     PERFORM P510-AUMENTA-UMA-LOJA THRU P510-FIM
070700             VARYING WS-IDX-LOJA FROM 1 BY 1
070800             UNTIL WS-IDX-LOJA > WS-QT-LOJA.
070900*
071000 P500-FIM.
071100*
071200 P510-AUMENTA-UMA-LOJA.
071300*
071400     IF TAB-LOJ-LIMITE(WS-IDX-LOJA) > 1
071500         PERFORM P512-AUMENTA-UM-SKU THRU P512-FIM
071600                 VARYING WS-IDX-SKU FROM 1 BY 1
071700                 UNTIL WS-IDX-SKU > WS-QT-SKU
071800     END-IF.
071900*
072000 P510-FIM.
072100*
072200 P512-AUMENTA-UM-SKU.
072300*
072400     IF TAB-MTZ-COL(WS-IDX-SKU, WS-IDX-LOJA) > ZERO
072500        AND TAB-GRD-RESTANTE(WS-IDX-SKU) > ZERO
072600         COMPUTE WS-QTD-A-ADICIONAR =
072700                 TAB-LOJ-LIMITE(WS-IDX-LOJA) -
072800                 TAB-MTZ-COL(WS-IDX-SKU, WS-IDX-LOJA)
072900         IF WS-QTD-A-ADICIONAR > TAB-GRD-RESTANTE(WS-IDX-SKU)
073000             MOVE TAB-GRD-RESTANTE(WS-IDX-SKU)
073100                                   TO WS-QTD-A-ADICIONAR
073200         END-IF
073300         IF WS-QTD-A-ADICIONAR > ZERO
073400             ADD WS-QTD-A-ADICIONAR
073500                     TO TAB-MTZ-COL(WS-IDX-SKU, WS-IDX-LOJA)
073600             SUBTRACT WS-QTD-A-ADICIONAR
073700                     FROM TAB-GRD-RESTANTE(WS-IDX-SKU)
073800         END-IF
073900     END-IF.
074000*
074100 P512-FIM.
074200*-----------------------------------------------------------------
074300*    G R A V A C A O   D O   D E T A L H E   ( M E S M A   F O R M A
074400*    DE REGISTRO DO SDGR0400 )
074500*-----------------------------------------------------------------
074600 P600-GRAVA-DETALHE.
074700*
074800     MOVE ZERO TO WS-TOTAL-ALOCADO WS-TOTAL-RESTANTE
074900                  WS-QT-LOJAS-ATENDIDAS.
075000*
075100     PERFORM P610-GRAVA-POR-SKU THRU P610-FIM
075200             VARYING WS-IDX-SKU FROM 1 BY 1
075300             UNTIL WS-IDX-SKU > WS-QT-SKU.
075400*
075500     PERFORM P630-CONTA-LOJA-ATENDIDA THRU P630-FIM
075600             VARYING WS-IDX-LOJA FROM 1 BY 1
075700             UNTIL WS-IDX-LOJA > WS-QT-LOJA.
075800*
075900 P600-FIM.
076000*
076100 P610-GRAVA-POR-SKU.
076200*
076300     ADD TAB-GRD-RESTANTE(WS-IDX-SKU) TO WS-TOTAL-RESTANTE.
076400     PERFORM P620-GRAVA-POR-LOJA THRU P620-FIM
076500             VARYING WS-IDX-LOJA2 FROM 1 BY 1
076600             UNTIL WS-IDX-LOJA2 > WS-QT-LOJA.
076700*
076800 P610-FIM.
076900*
077000 P620-GRAVA-POR-LOJA.
077100*
077200     IF TAB-MTZ-COL(WS-IDX-SKU, WS-IDX-LOJA2) > ZERO
077300         PERFORM P622-GRAVA-UM-DETALHE THRU P622-FIM
077400     END-IF.
077500*
077600 P620-FIM.
077700*
077800 P622-GRAVA-UM-DETALHE.
077900*
078000     MOVE TAB-GRD-SKU-ID(WS-IDX-SKU)      TO SKU-ID.
078100     MOVE TAB-GRD-PART-CD(WS-IDX-SKU)     TO PART-CD OF
078200                                               REG-ALOC-DETALHE.
078300     MOVE TAB-GRD-COLOR-CD(WS-IDX-SKU)    TO COLOR-CD OF
078400                                               REG-ALOC-DETALHE.
078500     MOVE TAB-GRD-SIZE-CD(WS-IDX-SKU)     TO SIZE-CD OF
078600                                               REG-ALOC-DETALHE.
078700     MOVE TAB-LOJ-SHOP-ID(WS-IDX-LOJA2)   TO SHOP-ID OF
078800                                               REG-ALOC-DETALHE.
078900     MOVE TAB-MTZ-COL(WS-IDX-SKU, WS-IDX-LOJA2) TO ALLOCATED-QTY.
079000     MOVE TAB-GRD-SUPRIMENTO(WS-IDX-SKU)  TO SUPPLY-QTY.
079100*
079200     IF TAB-GRD-EH-ESCASSO(WS-IDX-SKU)
079300         MOVE "SCARCE"           TO SKU-TYPE
079400     ELSE
079500         MOVE "ABUNDANT"         TO SKU-TYPE
079600     END-IF.
079700*
079800     EVALUATE TAB-LOJ-TIER(WS-IDX-LOJA2)
079900         WHEN 1
080000             MOVE "TIER_1_HIGH"   TO STORE-TIER
080100         WHEN 2
080200             MOVE "TIER_2_MEDIUM" TO STORE-TIER
080300         WHEN OTHER
080400             MOVE "TIER_3_LOW"    TO STORE-TIER
080500     END-EVALUATE.
080600     MOVE TAB-LOJ-LIMITE(WS-IDX-LOJA2)    TO MAX-SKU-LIMIT.
080700*
080800     WRITE REG-ALOC-DETALHE.
080900     ADD TAB-MTZ-COL(WS-IDX-SKU, WS-IDX-LOJA2) TO WS-TOTAL-ALOCADO.
081000*
081100 P622-FIM.
081200*
081300 P630-CONTA-LOJA-ATENDIDA.
081400*
081500     MOVE ZERO TO WS-IDX-SKU2.
081600     PERFORM P632-VERIFICA-SKU-DA-LOJA THRU P632-FIM
081700             VARYING WS-IDX-SKU FROM 1 BY 1
081800             UNTIL WS-IDX-SKU > WS-QT-SKU
081900                OR WS-IDX-SKU2 > ZERO.
082000*
082100     IF WS-IDX-SKU2 > ZERO
082200         ADD 1 TO WS-QT-LOJAS-ATENDIDAS
082300     END-IF.
082400*
082500 P630-FIM.
082600*
082700 P632-VERIFICA-SKU-DA-LOJA.
082800*
082900     IF TAB-MTZ-COL(WS-IDX-SKU, WS-IDX-LOJA) > ZERO
083000         MOVE 1 TO WS-IDX-SKU2
083100     END-IF.
083200*
083300 P632-FIM.
083400*-----------------------------------------------------------------
083500*    R E L A T O R I O   R E S U M O   ( T O T A I S   U 1 1 )
083600*-----------------------------------------------------------------
083700 P700-RELATORIO-RESUMO.
083800*
083900     WRITE REG-RELATORIO FROM WS-LINHA-BRANCO
084000           AFTER ADVANCING TOP-OF-FORM.
084100*
084200     MOVE WS-TARGET-STYLE        TO WS-LT-ESTILO.
084300     WRITE REG-RELATORIO FROM WS-LINHA-TITULO.
084400     WRITE REG-RELATORIO FROM WS-LINHA-BRANCO.
084500*
084600     MOVE WS-SCENARIO-NAME       TO WS-LC-CENARIO.
084700     WRITE REG-RELATORIO FROM WS-LINHA-CENARIO.
084800     WRITE REG-RELATORIO FROM WS-LINHA-BRANCO.
084900*
085000     MOVE WS-TOTAL-SUPRIMENTO    TO WS-LR1-SUPRIMENTO
085100                                    WS-SUPRIMENTO-DISPLAY.
085200     WRITE REG-RELATORIO FROM WS-LINHA-RESULT-1.
085300*
085400     IF WS-TOTAL-SUPRIMENTO > ZERO
085500         COMPUTE WS-TAXA-ALOCACAO-ACUM ROUNDED =
085600               (WS-TOTAL-ALOCADO / WS-TOTAL-SUPRIMENTO) * 100
085700     ELSE
085800         MOVE ZERO TO WS-TAXA-ALOCACAO-ACUM
085900     END-IF.
086000     COMPUTE WS-TAXA-ALOCACAO ROUNDED = WS-TAXA-ALOCACAO-ACUM.
086100     MOVE WS-TAXA-ALOCACAO       TO WS-TAXA-EDICAO-DISPLAY.
086200*
086300     MOVE WS-TOTAL-ALOCADO       TO WS-LR2-ALOCADO.
086400     MOVE WS-TAXA-ALOCACAO       TO WS-LR2-TAXA.
086500     WRITE REG-RELATORIO FROM WS-LINHA-RESULT-2.
086600*
086700     MOVE WS-TOTAL-RESTANTE      TO WS-LR3-RESTANTE.
086800     MOVE WS-QT-LOJAS-ATENDIDAS  TO WS-LR3-LOJAS.
086900     MOVE WS-QT-LOJA             TO WS-LR3-LOJAS-TOTAL.
087000     WRITE REG-RELATORIO FROM WS-LINHA-RESULT-3.
087100     WRITE REG-RELATORIO FROM WS-LINHA-BRANCO.
087200*
087300 P700-FIM.
087400*-----------------------------------------------------------------
087500*    E N C E R R A M E N T O
087600*-----------------------------------------------------------------
087700 P900-ENCERRA.
087800*
087900     CLOSE ARQ-GRADE
088000           ARQ-LOJA
088100           ARQ-PARM
088200           ARQ-DETALHE
088300           ARQ-RELATORIO.
088400*
088500     STOP RUN.
088600*
088700 P900-FIM.
088800*-----------------------------------------------------------------
088900 END PROGRAM SDGR0500.
