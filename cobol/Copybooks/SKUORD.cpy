000100*-----------------------------------------------------------------
000200* SKUORD.CPY   -  LAYOUT DO ARQUIVO DE PEDIDO DE GRADE POR SKU
000300*                 (ESTILO + COR + TAMANHO), 27 BYTES.
000400* ESTE LAYOUT OCUPA OS 27 BYTES DO CONTRATO SEM SOBRA; POR ISSO
000500* NAO HA FILLER DE COMPLETUDE NESTE REGISTRO.
000600*-----------------------------------------------------------------
000700 01  REG-SKU-PEDIDO.
000800     05  PART-CD                     PIC X(10).
000900     05  COLOR-CD                    PIC X(05).
001000     05  SIZE-CD                     PIC X(05).
001100     05  ORD-QTY                     PIC 9(07).
