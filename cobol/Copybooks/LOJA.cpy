000100*-----------------------------------------------------------------
000200* LOJA.CPY     -  LAYOUT DO ARQUIVO MESTRE DE LOJAS, 75 BYTES.
000300* ESTE LAYOUT OCUPA OS 75 BYTES DO CONTRATO SEM SOBRA; POR ISSO
000400* NAO HA FILLER DE COMPLETUDE NESTE REGISTRO.
000500*-----------------------------------------------------------------
000600 01  REG-LOJA.
000700     05  SHOP-ID                     PIC X(10).
000800     05  SHOP-NAME                   PIC X(30).
000900     05  QTY-SUM                     PIC 9(09).
001000     05  YYMM                        PIC X(06).
001100     05  DIST-TYPE                   PIC X(20).
