000100*-----------------------------------------------------------------
000200* PEDAGR.CPY   -  LAYOUT DO PEDIDO AGRUPADO (SAIDA DO AGRUPAMENTO,
000300*                 U12), 29 BYTES, MESMA FORMA DO PEDIDO BRUTO.
000400* ESTE LAYOUT OCUPA OS 29 BYTES DO CONTRATO SEM SOBRA; POR ISSO
000500* NAO HA FILLER DE COMPLETUDE NESTE REGISTRO.
000600*-----------------------------------------------------------------
000700 01  REG-PEDIDO-AGRUPADO.
000800     05  PART-CD                     PIC X(10).
000900     05  COLOR-CD                    PIC X(05).
001000     05  SIZE-CD                     PIC X(05).
001100     05  ORD-QTY                     PIC 9(09).
