000100*-----------------------------------------------------------------
000200* ALOCDET.CPY  -  LAYOUT DO DETALHE DE ALOCACAO (1 POR SKU/LOJA
000300*                 COM QUANTIDADE POSITIVA), 87 BYTES.
000400* ESTE LAYOUT OCUPA OS 87 BYTES DO CONTRATO SEM SOBRA; POR ISSO
000500* NAO HA FILLER DE COMPLETUDE NESTE REGISTRO.
000600*-----------------------------------------------------------------
000700 01  REG-ALOC-DETALHE.
000800     05  SKU-ID                      PIC X(22).
000900     05  PART-CD                     PIC X(10).
001000     05  COLOR-CD                    PIC X(05).
001100     05  SIZE-CD                     PIC X(05).
001200     05  SHOP-ID                     PIC X(10).
001300     05  ALLOCATED-QTY               PIC 9(05).
001400     05  SUPPLY-QTY                  PIC 9(07).
001500     05  SKU-TYPE                    PIC X(08).
001600     05  STORE-TIER                  PIC X(13).
001700     05  MAX-SKU-LIMIT               PIC 9(02).
