000100*-----------------------------------------------------------------
000200* PARMRUN.CPY  -  LAYOUT DO REGISTRO DE PARAMETROS DA RODADA,
000300*                 44 BYTES (UM UNICO REGISTRO POR RODADA).
000400*-----------------------------------------------------------------
000500 01  REG-PARM-RODADA.
000600     05  TARGET-STYLE                PIC X(10).
000700     05  SCENARIO-NAME                PIC X(20).
000800     05  PRIORITY-TEMPERATURE        PIC 9V99.
000900     05  RANDOM-SEED                 PIC 9(09).
001000     05  FILLER                      PIC X(02).
