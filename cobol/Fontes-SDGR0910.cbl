000100******************************************************************
000200* Author: J. C. MOTTA
000300* Date: 11/09/1988
000400* Purpose: CALCULO DO PESO DE PRIORIDADE DA LOJA (VENDA + ACASO)
000500******************************************************************
000600*-----------------------------------------------------------------
000700 IDENTIFICATION DIVISION.
000800*-----------------------------------------------------------------
000900 PROGRAM-ID.    SDGR0910.
001000 AUTHOR.        J. C. MOTTA.
001100 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - CONFECCOES REUNIDAS.
001200 DATE-WRITTEN.  11/09/1988.
001300 DATE-COMPILED.
001400 SECURITY.      USO INTERNO - ROTINA DE SUPORTE, NAO EXECUTAVEL
001500                 ISOLADAMENTE.
001600*-----------------------------------------------------------------
001700*    R E G I S T R O   D E   A L T E R A C O E S
001800*-----------------------------------------------------------------
001900* 11/09/1988 JCM  0000  PRIMEIRA VERSAO. PESO = VENDA NORMALIZADA
002000* 11/09/1988 JCM  0000  ENTRE MINIMO E MAXIMO DAS LOJAS DO ESTILO.
002100* 22/02/1989 JCM  0031  INCLUIDA MISTURA COM PARCELA ALEATORIA
002200* 22/02/1989 JCM  0031  (PARAMETRO DE TEMPERATURA) VIA SDGR0920.
002300* 03/07/1991 RQS  0058  TRATAMENTO DO CASO QMAX = QMIN (EMPATE
002400* 03/07/1991 RQS  0058  GERAL DE VENDA) - PESO FIXO 1,00.
002500* 14/01/1994 RQS  0070  TRAVA DA TEMPERATURA NA FAIXA 0,00-1,00.
002600* 19/12/1998 LMF  0091  REVISAO PARA VIRADA DO ANO 2000. ESTA
002700* 19/12/1998 LMF  0091  ROTINA NAO MANIPULA DATAS, SEM IMPACTO.
002800* 19/12/1998 LMF  0091  REGISTRADO POR EXIGENCIA DO COMITE Y2K.
002900* 08/05/2003 LMF  0104  PADRONIZADO CABECALHO CONFORME NORMA
003000* 08/05/2003 LMF  0104  DE PROGRAMACAO DA DIVISAO 04/2003.
003100*-----------------------------------------------------------------
003200 ENVIRONMENT DIVISION.
003300*-----------------------------------------------------------------
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     CLASS CLASSE-NUMERICA IS "0" THRU "9".
003700*-----------------------------------------------------------------
003800 DATA DIVISION.
003900*-----------------------------------------------------------------
004000 WORKING-STORAGE SECTION.
004100*-----------------------------------------------------------------
004200 77  WS-ALFA                       PIC 9V9(9)   VALUE ZERO.
004300 77  WS-UM-MENOS-ALFA               PIC 9V9(9)   VALUE ZERO.
004400 77  WS-PESO-VENDA                 PIC 9V9(9)   VALUE ZERO.
004500 77  WS-PARCELA-VENDA              PIC 9V9(9)   VALUE ZERO.
004600 77  WS-PARCELA-ACASO              PIC 9V9(9)   VALUE ZERO.
004700 77  WS-DIF-VENDA-LOJA             PIC S9(9)    COMP  VALUE ZERO.
004800 77  WS-DIF-MAX-MIN                PIC S9(9)    COMP  VALUE ZERO.
004900*-----------------------------------------------------------------
005000* VISAO EM PONTOS DA TEMPERATURA RECEBIDA (CONFERENCIA DE SUPORTE)
005100*-----------------------------------------------------------------
005200 01  WS-TEMPERATURA-GRUPO.
005300     05  WS-TEMPERATURA-DISPLAY     PIC 9V99.
005400 01  WS-TEMPERATURA-PARTES REDEFINES WS-TEMPERATURA-GRUPO.
005500     05  WS-TEMPERATURA-INTEIRO     PIC 9.
005600     05  WS-TEMPERATURA-DECIMAL     PIC 99.
005700*-----------------------------------------------------------------
005800* VISAO ALTERNATIVA DA DIFERENCA MAXIMO-MINIMO (CONFERENCIA)
005900*-----------------------------------------------------------------
006000 01  WS-DIF-MAX-MIN-GRUPO.
006100     05  WS-DIF-MAX-MIN-DISPLAY     PIC S9(9).
006200 01  WS-DIF-MAX-MIN-PARTES REDEFINES WS-DIF-MAX-MIN-GRUPO.
006300     05  WS-DIF-SINAL               PIC X.
006400     05  WS-DIF-VALOR               PIC 9(8).
006500*-----------------------------------------------------------------
006600* VISAO ALTERNATIVA DO ESCORE FINAL (CONFERENCIA)
006700*-----------------------------------------------------------------
006800 01  WS-ESCORE-GRUPO.
006900     05  WS-ESCORE-DISPLAY          PIC 9V9(9).
007000 01  WS-ESCORE-PARTES REDEFINES WS-ESCORE-GRUPO.
007100     05  WS-ESCORE-INTEIRO          PIC 9.
007200     05  WS-ESCORE-DECIMAL          PIC 9(9).
007300*-----------------------------------------------------------------
007400 01  WS-PARM-ALEATORIO.
007500     05  WS-AL-SEMENTE              PIC 9(9)  COMP.
007600     05  WS-AL-VALOR-UNIFORME       PIC 9V9(9).
007700*-----------------------------------------------------------------
007800 LINKAGE SECTION.
007900*-----------------------------------------------------------------
008000 01  LKS-PARM-PRIORIDADE.
008100     05  LKS-QTY-SUM-LOJA           PIC 9(9)  COMP.
008200     05  LKS-QTY-SUM-MINIMO         PIC 9(9)  COMP.
008300     05  LKS-QTY-SUM-MAXIMO         PIC 9(9)  COMP.
008400     05  LKS-TEMPERATURA            PIC 9V99.
008500     05  LKS-SEMENTE-ALEATORIA      PIC 9(9)  COMP.
008600     05  LKS-ESCORE-PRIORIDADE      PIC 9V9(9).
008700*-----------------------------------------------------------------
008800* LKS-QTY-SUM-LOJA      = QSUM(J) DA LOJA CORRENTE
008900* LKS-QTY-SUM-MINIMO    = QMIN ENTRE AS LOJAS DO ESTILO
009000* LKS-QTY-SUM-MAXIMO    = QMAX ENTRE AS LOJAS DO ESTILO
009100* LKS-TEMPERATURA       = ALFA (0,00 A 1,00 - TRAVADO NA ROTINA)
009200* LKS-SEMENTE-ALEATORIA = ENTRA/SAI - SEMENTE DO GERADOR SDGR0920
009300* LKS-ESCORE-PRIORIDADE = S(J) DE SAIDA - USADO PARA ORDENAR
009400*                         AS LOJAS EM ORDEM DE PRIORIDADE
009500*-----------------------------------------------------------------
009600*-----------------------------------------------------------------
009700 PROCEDURE DIVISION USING LKS-PARM-PRIORIDADE.
009800*-----------------------------------------------------------------
009900 P100-CALCULA-ESCORE.
010000*
010100     MOVE LKS-TEMPERATURA        TO WS-TEMPERATURA-DISPLAY.
010200*
010300     MOVE LKS-TEMPERATURA        TO WS-ALFA.
010400     IF WS-ALFA > 1
010500         MOVE 1                  TO WS-ALFA
010600     END-IF.
010700     COMPUTE WS-UM-MENOS-ALFA = 1 - WS-ALFA.
010800*
010900     PERFORM P200-PESO-DE-VENDA THRU P200-FIM.
011000*
011100     MOVE LKS-SEMENTE-ALEATORIA  TO WS-AL-SEMENTE.
011200     CALL "SDGR0920" USING WS-PARM-ALEATORIO.
011300     MOVE WS-AL-SEMENTE          TO LKS-SEMENTE-ALEATORIA.
011400*
011500     COMPUTE WS-PARCELA-VENDA ROUNDED =
011600             WS-UM-MENOS-ALFA * WS-PESO-VENDA.
011700     COMPUTE WS-PARCELA-ACASO ROUNDED =
011800             WS-ALFA * WS-AL-VALOR-UNIFORME.
011900*
012000     COMPUTE LKS-ESCORE-PRIORIDADE ROUNDED =
012100             WS-PARCELA-VENDA + WS-PARCELA-ACASO.
012200*
012300     MOVE LKS-ESCORE-PRIORIDADE  TO WS-ESCORE-DISPLAY.
012400*
012500 P100-FIM.
012600*
012700     GOBACK.
012800*-----------------------------------------------------------------
012900 P200-PESO-DE-VENDA.
013000*
013100     COMPUTE WS-DIF-MAX-MIN =
013200             LKS-QTY-SUM-MAXIMO - LKS-QTY-SUM-MINIMO.
013300     MOVE WS-DIF-MAX-MIN         TO WS-DIF-MAX-MIN-DISPLAY.
013400*
013500     IF WS-DIF-MAX-MIN = ZERO
013600         MOVE 1                  TO WS-PESO-VENDA
013700     ELSE
013800         COMPUTE WS-DIF-VENDA-LOJA =
013900                 LKS-QTY-SUM-LOJA - LKS-QTY-SUM-MINIMO
014000         COMPUTE WS-PESO-VENDA ROUNDED =
014100                 WS-DIF-VENDA-LOJA / WS-DIF-MAX-MIN
014200     END-IF.
014300*
014400 P200-FIM.
014500*-----------------------------------------------------------------
014600 END PROGRAM SDGR0910.
