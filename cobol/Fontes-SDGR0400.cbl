000100******************************************************************
000200* Author: J. C. MOTTA
000300* Date: 11/09/1988
000400* Purpose: CARGA E PROCESSAMENTO DA GRADE - MOTOR DE DISTRIBUICAO
000500*          DE SKU PARA LOJAS (3 PASSOS)
000600******************************************************************
000700*-----------------------------------------------------------------
000800 IDENTIFICATION DIVISION.
000900*-----------------------------------------------------------------
001000 PROGRAM-ID.    SDGR0400.
001100 AUTHOR.        J. C. MOTTA.
001200 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - CONFECCOES REUNIDAS.
001300 DATE-WRITTEN.  11/09/1988.
001400 DATE-COMPILED.
001500 SECURITY.      USO INTERNO - EXECUCAO SOMENTE PELO TURNO DE
001600                 PROCESSAMENTO NOTURNO.
001700*-----------------------------------------------------------------
001800*    R E G I S T R O   D E   A L T E R A C O E S
001900*-----------------------------------------------------------------
002000* 11/09/1988 JCM  0000  PRIMEIRA VERSAO. CARGA DA GRADE (ARQUIVO
002100* 11/09/1988 JCM  0000  DE PEDIDO POR SKU) E DO CADASTRO DE LOJAS,
002200* 11/09/1988 JCM  0000  CLASSIFICACAO DE CAMADA DE LOJA.
002300* 22/02/1989 JCM  0031  INCLUIDA CLASSIFICACAO DE ESCASSEZ DE SKU
002400* 22/02/1989 JCM  0031  (BASICA E POR PROPAGACAO DE COR/TAMANHO).
002500* 22/02/1989 JCM  0031  INCLUIDO CALCULO DE PRIORIDADE DE LOJA
002600* 22/02/1989 JCM  0031  VIA CHAMADA A SDGR0910/SDGR0920.
002700* 15/06/1989 JCM  0045  IMPLANTADO O PASSO 1 (COBERTURA) DO NOVO
002800* 15/06/1989 JCM  0045  MOTOR DE 3 PASSOS, EM SUBSTITUICAO A
002900* 15/06/1989 JCM  0045  ROTINA DE ALOCACAO ANTIGA (VIDE SDGR0500).
003000* 15/06/1989 JCM  0045  IMPLANTADOS OS PASSOS 2 (AMPLITUDE) E 3
003100* 15/06/1989 JCM  0045  (PROFUNDIDADE).
003200* 03/07/1991 RQS  0058  REVISADA A ANALISE DE COBERTURA E O
003300* 03/07/1991 RQS  0058  RELATORIO RESUMO (BLOCO DE DIVERSIDADE).
003400* 14/01/1994 RQS  0070  CORRIGIDO ARREDONDAMENTO DA TAXA DE
003500* 14/01/1994 RQS  0070  ALOCACAO NO BLOCO DE RESULTADOS.
003600* 19/12/1998 LMF  0091  REVISAO PARA VIRADA DO ANO 2000. ESTE
003700* 19/12/1998 LMF  0091  PROGRAMA NAO GRAVA NEM COMPARA DATAS DE
003800* 19/12/1998 LMF  0091  CALENDARIO (CAMPO YYMM E APENAS TRAFEGADO)
003900* 19/12/1998 LMF  0091  - SEM IMPACTO. REGISTRADO POR EXIGENCIA
004000* 19/12/1998 LMF  0091  DO COMITE Y2K.
004100* 08/05/2003 LMF  0104  PADRONIZADO CABECALHO CONFORME NORMA DE
004200* 08/05/2003 LMF  0104  PROGRAMACAO DA DIVISAO 04/2003.
004300* 17/11/2006 PCA  0130  AUMENTADO O LIMITE DA TABELA DE LOJAS DE
004400* 17/11/2006 PCA  0130  100 PARA 150 A PEDIDO DA EXPANSAO REGIONAL.
004500* 03/03/2011 PCA  0145  INCLUIDO NO RELATORIO RESUMO O BLOCO DE
004600* 03/03/2011 PCA  0145  CLASSIFICACAO POR COR E TAMANHO (U3), COM OS
004700* 03/03/2011 PCA  0145  TOTAIS DE ESCASSOS BASICOS, ESCASSOS POR
004800* 03/03/2011 PCA  0145  PROPAGACAO E ABUNDANTES, A PEDIDO DA
004900* 03/03/2011 PCA  0145  AUDITORIA DE ESTOQUE.
005000* 03/03/2011 PCA  0146  CORRIGIDO O ARREDONDAMENTO DOS INDICES MAXIMO
005100* 03/03/2011 PCA  0146  E MINIMO DE COBERTURA NO BLOCO DE DIVERSIDADE,
005200* 03/03/2011 PCA  0146  QUE TRUNCAVAM AS CASAS DECIMAIS EXTRAS EM VEZ
005300* 03/03/2011 PCA  0146  DE ARREDONDAR, COMO JA FAZIA A MEDIA.
005400* 22/09/2011 PCA  0151  CORRIGIDAS AS PICTURES EDITADAS DO RELATORIO
005500* 22/09/2011 PCA  0151  RESUMO (TOTAIS, TAXA, OBJETIVO DO PASSO 1 E
005600* 22/09/2011 PCA  0151  BLOCO DE DIVERSIDADE), QUE AINDA TRAZIAM O
005700* 22/09/2011 PCA  0151  PONTO COMO SEPARADOR DE MILHAR E A VIRGULA
005800* 22/09/2011 PCA  0151  COMO SEPARADOR DECIMAL SEM O DECIMAL-POINT IS
005900* 22/09/2011 PCA  0151  COMMA NO SPECIAL-NAMES, TRUNCANDO AS CASAS
006000* 22/09/2011 PCA  0151  DECIMAIS NA IMPRESSAO. PADRONIZADO PARA PONTO
006100* 22/09/2011 PCA  0151  DECIMAL / VIRGULA DE MILHAR.
006200*-----------------------------------------------------------------
006300 ENVIRONMENT DIVISION.
006400*-----------------------------------------------------------------
006500 CONFIGURATION SECTION.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM
006800     CLASS CLASSE-ALFA-NUMERICA IS "A" THRU "Z", "0" THRU "9"
006900     UPSI-0
007000         ON STATUS IS UPSI-DEBUG-LIGADO
007100         OFF STATUS IS UPSI-DEBUG-DESLIGADO.
007200*-----------------------------------------------------------------
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500*
007600     SELECT ARQ-GRADE       ASSIGN TO GRADEIN
007700          ORGANIZATION      IS SEQUENTIAL
007800          ACCESS            IS SEQUENTIAL
007900          FILE STATUS       IS WS-FS-GRADE.
008000*
008100     SELECT ARQ-LOJA        ASSIGN TO LOJAIN
008200          ORGANIZATION      IS SEQUENTIAL
008300          ACCESS            IS SEQUENTIAL
008400          FILE STATUS       IS WS-FS-LOJA.
008500*
008600     SELECT ARQ-PARM        ASSIGN TO PARMIN
008700          ORGANIZATION      IS SEQUENTIAL
008800          ACCESS            IS SEQUENTIAL
008900          FILE STATUS       IS WS-FS-PARM.
009000*
009100     SELECT ARQ-DETALHE     ASSIGN TO ALOCOUT
009200          ORGANIZATION      IS SEQUENTIAL
009300          ACCESS            IS SEQUENTIAL
009400          FILE STATUS       IS WS-FS-DETALHE.
009500*
009600     SELECT ARQ-RELATORIO   ASSIGN TO RELOUT
009700          ORGANIZATION      IS SEQUENTIAL
009800          ACCESS            IS SEQUENTIAL.
009900*-----------------------------------------------------------------
010000 DATA DIVISION.
010100*-----------------------------------------------------------------
010200 FILE SECTION.
010300*
010400 FD  ARQ-GRADE.
010500     COPY SKUORD.
010600*
010700 FD  ARQ-LOJA.
010800     COPY LOJA.
010900*
011000 FD  ARQ-PARM.
011100     COPY PARMRUN.
011200*
011300 FD  ARQ-DETALHE.
011400     COPY ALOCDET.
011500*
011600 FD  ARQ-RELATORIO.
011700 01  REG-RELATORIO                       PIC X(132).
011800*-----------------------------------------------------------------
011900 WORKING-STORAGE SECTION.
012000*-----------------------------------------------------------------
012100*    I N D I C A D O R E S   D E   A R Q U I V O
012200*-----------------------------------------------------------------
012300 77  WS-FS-GRADE                         PIC X(02).
012400     88  WS-FS-GRADE-OK                  VALUE "00".
012500 77  WS-FS-LOJA                          PIC X(02).
012600     88  WS-FS-LOJA-OK                   VALUE "00".
012700 77  WS-FS-PARM                          PIC X(02).
012800     88  WS-FS-PARM-OK                   VALUE "00".
012900 77  WS-FS-DETALHE                       PIC X(02).
013000     88  WS-FS-DETALHE-OK                VALUE "00".
013100*
013200 77  WS-EOF-GRADE                        PIC X(01) VALUE "N".
013300     88  FIM-GRADE                       VALUE "S".
013400 77  WS-EOF-LOJA                         PIC X(01) VALUE "N".
013500     88  FIM-LOJA                        VALUE "S".
013600 77  WS-PROMPT                           PIC X(01).
013700*-----------------------------------------------------------------
013800*    P A R A M E T R O S   D A   R O D A D A
013900*-----------------------------------------------------------------
014000 01  WS-REG-PARM-LIDO.
014100     05  WS-TARGET-STYLE                 PIC X(10).
014200     05  WS-SCENARIO-NAME                PIC X(20).
014300     05  WS-TEMPERATURA                  PIC 9V99.
014400     05  WS-SEMENTE                      PIC 9(09) COMP.
014500*
014600* VISAO EM PARTES DA TEMPERATURA PARA IMPRESSAO NO CABECALHO
014700*-----------------------------------------------------------------
014800 01  WS-TEMPERATURA-EDICAO.
014900     05  WS-TEMPERATURA-EDIT-CPO         PIC 9V99.
015000 01  WS-TEMPERATURA-EDICAO-R REDEFINES WS-TEMPERATURA-EDICAO.
015100     05  WS-TEMPERATURA-INT-ED           PIC 9.
015200     05  WS-TEMPERATURA-DEC-ED           PIC 99.
015300*-----------------------------------------------------------------
015400*    T A B E L A   D E   S K U   D A   G R A D E   (U1/U3)
015500*-----------------------------------------------------------------
015600 77  WS-MAX-SKU                          PIC 9(03) COMP VALUE 200.
015700 77  WS-QT-SKU                           PIC 9(03) COMP VALUE ZERO.
015800*
015900 01  TABELA-GRADE.
016000     05  TAB-GRD OCCURS 200 TIMES.
016100         10  TAB-GRD-PART-CD             PIC X(10).
016200         10  TAB-GRD-COLOR-CD            PIC X(05).
016300         10  TAB-GRD-SIZE-CD             PIC X(05).
016400         10  TAB-GRD-SKU-ID              PIC X(22).
016500         10  TAB-GRD-SUPRIMENTO          PIC 9(07) COMP.
016600         10  TAB-GRD-ESCASSO             PIC X(01) VALUE "N".
016700             88  TAB-GRD-EH-ESCASSO          VALUE "S".
016800             88  TAB-GRD-EH-ABUNDANTE        VALUE "N".
016900         10  TAB-GRD-ESCASSO-BASICO      PIC X(01) VALUE "N".
017000         10  TAB-GRD-IDX-COR             PIC 9(03) COMP.
017100         10  TAB-GRD-IDX-TAM             PIC 9(03) COMP.
017200         10  TAB-GRD-QTD-PASSO1          PIC 9(07) COMP.
017300*
017400* VISAO ALTERNATIVA DA CHAVE COMPOSTA (CONFERENCIA DE SUPORTE)
017500*-----------------------------------------------------------------
017600 01  TAB-GRD-SKU-ID-CONF.
017700     05  TAB-GRD-SKU-ID-CONF-CPO         PIC X(22).
017800 01  TAB-GRD-SKU-ID-PARTES REDEFINES TAB-GRD-SKU-ID-CONF.
017900     05  TAB-GRD-SKU-ID-PT-ESTILO        PIC X(10).
018000     05  TAB-GRD-SKU-ID-PT-TR1           PIC X(01).
018100     05  TAB-GRD-SKU-ID-PT-COR           PIC X(05).
018200     05  TAB-GRD-SKU-ID-PT-TR2           PIC X(01).
018300     05  TAB-GRD-SKU-ID-PT-TAM           PIC X(05).
018400*-----------------------------------------------------------------
018500*    T A B E L A   D E   L O J A S   (U1/U2/U7)
018600*-----------------------------------------------------------------
018700 77  WS-MAX-LOJA                         PIC 9(03) COMP VALUE 150.
018800 77  WS-QT-LOJA                          PIC 9(03) COMP VALUE ZERO.
018900*
019000 01  TABELA-LOJA.
019100     05  TAB-LOJ OCCURS 150 TIMES.
019200         10  TAB-LOJ-SHOP-ID             PIC X(10).
019300         10  TAB-LOJ-SHOP-NAME           PIC X(30).
019400         10  TAB-LOJ-QTY-SUM             PIC 9(09) COMP.
019500         10  TAB-LOJ-SEQ                 PIC 9(05) COMP.
019600         10  TAB-LOJ-RANK                PIC 9(05) COMP.
019700         10  TAB-LOJ-TIER                PIC 9(01) COMP.
019800         10  TAB-LOJ-LIMITE              PIC 9(02) COMP.
019900         10  TAB-LOJ-ESCORE              PIC 9V9(09).
020000         10  TAB-LOJ-COR-COBERTA-QTD     PIC 9(03) COMP.
020100         10  TAB-LOJ-TAM-COBERTA-QTD     PIC 9(03) COMP.
020200         10  TAB-LOJ-UNID-TOTAL          PIC 9(07) COMP.
020300*
020400* TABELA DE LOJAS EM ORDEM DE POSTO DE VENDA (RANK), CONGELADA
020500* ANTES DA REORDENACAO POR PRIORIDADE - USADA SO PARA A GRAVACAO
020600* DO ARQUIVO DE DETALHE (U9) E PARA O MAPA REVERSO DE COLUNA.
020700*-----------------------------------------------------------------
020800 01  TABELA-LOJA-RANK.
020900     05  TAB-LJR OCCURS 150 TIMES.
021000         10  TAB-LJR-SHOP-ID             PIC X(10).
021100         10  TAB-LJR-TIER                PIC 9(01) COMP.
021200         10  TAB-LJR-LIMITE              PIC 9(02) COMP.
021300         10  TAB-LJR-RANK                PIC 9(05) COMP.
021400*
021500* MAPA REVERSO: DADO O POSTO (RANK+1), DEVOLVE A COLUNA DA
021600* MATRIZ (POSICAO NA TABELA-LOJA APOS A ORDENACAO POR PRIORIDADE)
021700*-----------------------------------------------------------------
021800 01  TABELA-MAPA-RANK.
021900     05  TAB-MRK-COLUNA OCCURS 150 TIMES PIC 9(03) COMP.
022000*-----------------------------------------------------------------
022100*    T A B E L A S   D E   C O R   E   T A M A N H O   (U1/U3)
022200*-----------------------------------------------------------------
022300 77  WS-MAX-COR                          PIC 9(03) COMP VALUE 20.
022400 77  WS-QT-COR                           PIC 9(03) COMP VALUE ZERO.
022500 77  WS-MAX-TAM                          PIC 9(03) COMP VALUE 20.
022600 77  WS-QT-TAM                           PIC 9(03) COMP VALUE ZERO.
022700*
022800 01  TABELA-COR.
022900     05  TAB-COR OCCURS 20 TIMES.
023000         10  TAB-COR-CODIGO              PIC X(05).
023100         10  TAB-COR-QTD-SKU             PIC 9(03) COMP.
023200         10  TAB-COR-QTD-ESCASSO         PIC 9(03) COMP.
023300         10  TAB-COR-QTD-ABUND           PIC 9(03) COMP.
023400         10  TAB-COR-SUPRIMENTO          PIC 9(09) COMP.
023500*
023600 01  TABELA-TAM.
023700     05  TAB-TAM OCCURS 20 TIMES.
023800         10  TAB-TAM-CODIGO              PIC X(05).
023900         10  TAB-TAM-QTD-SKU             PIC 9(03) COMP.
024000         10  TAB-TAM-QTD-ESCASSO         PIC 9(03) COMP.
024100         10  TAB-TAM-QTD-ABUND           PIC 9(03) COMP.
024200         10  TAB-TAM-SUPRIMENTO          PIC 9(09) COMP.
024300*
024400* TOTAIS GERAIS DA CLASSIFICACAO DE ESCASSEZ (U3) - INCLUIDO 0145
024500*-----------------------------------------------------------------
024600 77  WS-QT-ESCASSO-BASICO                PIC 9(03) COMP VALUE ZERO.
024700 77  WS-QT-ESCASSO-PROPAG                PIC 9(03) COMP VALUE ZERO.
024800 77  WS-QT-ABUNDANTE-GERAL               PIC 9(03) COMP VALUE ZERO.
024900*-----------------------------------------------------------------
025000*    C O B E R T U R A   T R A N S I T O R I A   D O   P A S S O 1
025100*    (E REUTILIZADA NA ANALISE DE COBERTURA FINAL, P600)
025200*-----------------------------------------------------------------
025300 01  TABELA-COR-COBERTA.
025400     05  TAB-CRB-LOJA OCCURS 150 TIMES.
025500         10  TAB-CRB-COR OCCURS 20 TIMES PIC X(01).
025600*
025700 01  TABELA-TAM-COBERTA.
025800     05  TAB-TMB-LOJA OCCURS 150 TIMES.
025900         10  TAB-TMB-TAM OCCURS 20 TIMES PIC X(01).
026000*-----------------------------------------------------------------
026100*    M A T R I Z   D E   A L O C A C A O   X(SKU,LOJA)
026200*-----------------------------------------------------------------
026300 01  TABELA-MATRIZ.
026400     05  TAB-MTZ-LINHA OCCURS 200 TIMES.
026500         10  TAB-MTZ-COL OCCURS 150 TIMES PIC 9(01) COMP.
026600*
026700 01  TABELA-MATRIZ-PASSO1.
026800     05  TAB-MP1-LINHA OCCURS 200 TIMES.
026900         10  TAB-MP1-COL OCCURS 150 TIMES PIC 9(01) COMP.
027000*
027100 01  TABELA-MATRIZ-PASSO2.
027200     05  TAB-MP2-LINHA OCCURS 200 TIMES.
027300         10  TAB-MP2-COL OCCURS 150 TIMES PIC 9(01) COMP.
027400*
027500 01  TABELA-MATRIZ-PASSO3.
027600     05  TAB-MP3-LINHA OCCURS 200 TIMES.
027700         10  TAB-MP3-COL OCCURS 150 TIMES PIC 9(01) COMP.
027800*-----------------------------------------------------------------
027900*    C O N T A D O R E S ,   I N D I C E S   E   A C U M U L A D O S
028000*-----------------------------------------------------------------
028100 77  WS-IDX-SKU                          PIC 9(03) COMP VALUE ZERO.
028200 77  WS-IDX-SKU2                         PIC 9(03) COMP VALUE ZERO.
028300 77  WS-IDX-LOJA                         PIC 9(03) COMP VALUE ZERO.
028400 77  WS-IDX-LOJA2                        PIC 9(03) COMP VALUE ZERO.
028500 77  WS-IDX-COR                          PIC 9(03) COMP VALUE ZERO.
028600 77  WS-IDX-TAM                          PIC 9(03) COMP VALUE ZERO.
028700 77  WS-IDX-BUSCA                        PIC 9(03) COMP VALUE ZERO.
028800 77  WS-ACHOU                            PIC X(01) VALUE "N".
028900     88  WS-ACHOU-SIM                     VALUE "S".
029000*
029100 77  WS-MELHOR-SKU                       PIC 9(03) COMP VALUE ZERO.
029200 77  WS-MELHOR-GANHO                     PIC 9V9(09) VALUE ZERO.
029300 77  WS-MELHOR-SUPRIMENTO                PIC 9(07) COMP VALUE ZERO.
029400 77  WS-GANHO-ATUAL                      PIC 9V9(09) VALUE ZERO.
029500 77  WS-ACHOU-CANDIDATO                  PIC X(01) VALUE "N".
029600     88  ACHOU-CANDIDATO-PASSO1           VALUE "S".
029700*
029800 77  WS-QMIN                             PIC 9(09) COMP VALUE ZERO.
029900 77  WS-QMAX                             PIC 9(09) COMP VALUE ZERO.
030000 77  WS-LIMIAR-30                        PIC 9(05)V99 COMP VALUE ZERO.
030100 77  WS-LIMIAR-50                        PIC 9(05)V99 COMP VALUE ZERO.
030200*-----------------------------------------------------------------
030300* VISAO ALTERNATIVA DA FAIXA QMIN/QMAX DO ESTILO PARA CONFERENCIA
030400* DE SUPORTE (TELA DE ACOMPANHAMENTO DO TURNO NOTURNO).
030500*-----------------------------------------------------------------
030600 01  WS-FAIXA-VENDA-GRUPO.
030700     05  WS-FAIXA-QMIN-DISPLAY           PIC 9(09).
030800     05  WS-FAIXA-QMAX-DISPLAY           PIC 9(09).
030900 01  WS-FAIXA-VENDA-PARTES REDEFINES WS-FAIXA-VENDA-GRUPO.
031000     05  WS-FAIXA-QMIN-MILHAR            PIC 9(06).
031100     05  WS-FAIXA-QMIN-UNIDADE           PIC 9(03).
031200     05  WS-FAIXA-QMAX-MILHAR            PIC 9(06).
031300     05  WS-FAIXA-QMAX-UNIDADE           PIC 9(03).
031400*
031500 01  WS-PARM-ALEATORIO-ESCORE.
031600     05  WS-AE-QTY-LOJA                  PIC 9(09) COMP.
031700     05  WS-AE-QTY-MIN                   PIC 9(09) COMP.
031800     05  WS-AE-QTY-MAX                   PIC 9(09) COMP.
031900     05  WS-AE-TEMPERATURA               PIC 9V99.
032000     05  WS-AE-SEMENTE                   PIC 9(09) COMP.
032100     05  WS-AE-ESCORE                    PIC 9V9(09).
032200*
032300 77  WS-OBJETIVO-ACUM                    PIC 9(05)V9(09) COMP
032400                                                        VALUE ZERO.
032500 77  WS-OBJETIVO-PASSO1                  PIC 9(05)V9(01) VALUE ZERO.
032600 77  WS-QT-PARES-PASSO1                  PIC 9(05) COMP VALUE ZERO.
032700 77  WS-QT-UNID-PASSO2                   PIC 9(07) COMP VALUE ZERO.
032800 77  WS-QT-UNID-PASSO3                   PIC 9(07) COMP VALUE ZERO.
032900*
033000 77  WS-SOMA-LINHA                       PIC 9(07) COMP VALUE ZERO.
033100 77  WS-R-RESTANTE                       PIC S9(07) COMP VALUE ZERO.
033200 77  WS-QTD-A-ADICIONAR                  PIC 9(07) COMP VALUE ZERO.
033300 77  WS-VAGAS-LOJA                       PIC S9(07) COMP VALUE ZERO.
033400 77  WS-UNID-DADAS-SKU                   PIC 9(07) COMP VALUE ZERO.
033500*
033600 77  WS-TOTAL-SUPRIMENTO                 PIC 9(09) COMP VALUE ZERO.
033700 77  WS-TOTAL-ALOCADO                    PIC 9(09) COMP VALUE ZERO.
033800 77  WS-QT-LOJAS-ATENDIDAS                PIC 9(05) COMP VALUE ZERO.
033900 77  WS-TAXA-ALOCACAO-ACUM               PIC 9(03)V9(09) COMP
034000                                                        VALUE ZERO.
034100 77  WS-TAXA-ALOCACAO                    PIC 9(03)V9(01) VALUE ZERO.
034200*
034300 77  WS-RATIO-COR-LOJA                   PIC 9V9(09) COMP VALUE ZERO.
034400 77  WS-RATIO-TAM-LOJA                   PIC 9V9(09) COMP VALUE ZERO.
034500 77  WS-SOMA-RATIO-COR                   PIC 9(05)V9(09) COMP
034600                                                        VALUE ZERO.
034700 77  WS-SOMA-RATIO-TAM                   PIC 9(05)V9(09) COMP
034800                                                        VALUE ZERO.
034900 77  WS-MEDIA-RATIO-COR                  PIC 9V9(03) VALUE ZERO.
035000 77  WS-MEDIA-RATIO-TAM                  PIC 9V9(03) VALUE ZERO.
035100 77  WS-MAX-RATIO-COR                    PIC 9V9(03) VALUE ZERO.
035200 77  WS-MIN-RATIO-COR                    PIC 9V9(03) VALUE 1.
035300 77  WS-MAX-RATIO-TAM                    PIC 9V9(03) VALUE ZERO.
035400 77  WS-MIN-RATIO-TAM                    PIC 9V9(03) VALUE 1.
035500*-----------------------------------------------------------------
035600*    L I N H A S   D E   R E L A T O R I O   ( U 1 0 )
035700*-----------------------------------------------------------------
035800 01  WS-LINHA-BRANCO.
035900     05  FILLER                          PIC X(132) VALUE SPACES.
036000*
036100 01  WS-LINHA-TITULO.
036200     05  FILLER                          PIC X(05) VALUE SPACES.
036300     05  FILLER                          PIC X(10) VALUE
036400                                          "SDGR0400 -".
036500     05  FILLER                          PIC X(01) VALUE SPACE.
036600     05  FILLER                          PIC X(45) VALUE
036700                               "RESUMO DA DISTRIBUICAO DE GRADE POR LOJA".
036800     05  FILLER                          PIC X(71) VALUE SPACES.
036900*
037000 01  WS-LINHA-CENARIO.
037100     05  FILLER                          PIC X(05) VALUE SPACES.
037200     05  FILLER                          PIC X(10) VALUE
037300                                          "CENARIO..:".
037400     05  WS-LC-CENARIO                   PIC X(20) VALUE SPACES.
037500     05  FILLER                          PIC X(97) VALUE SPACES.
037600*
037700 01  WS-LINHA-ESTILO.
037800     05  FILLER                          PIC X(05) VALUE SPACES.
037900     05  FILLER                          PIC X(10) VALUE
038000                                          "ESTILO...:".
038100     05  WS-LE-ESTILO                    PIC X(10) VALUE SPACES.
038200     05  FILLER                          PIC X(107) VALUE SPACES.
038300*
038400 01  WS-LINHA-PARM.
038500     05  FILLER                          PIC X(05) VALUE SPACES.
038600     05  FILLER                          PIC X(14) VALUE
038700                                          "TEMPERATURA..:".
038800     05  WS-LP-TEMPERATURA               PIC Z9.99.
038900     05  FILLER                          PIC X(05) VALUE SPACES.
039000     05  FILLER                          PIC X(21) VALUE
039100                                          "PESO DE COBERTURA...:".
039200     05  FILLER                          PIC X(04) VALUE " 1.0".
039300     05  FILLER                          PIC X(83) VALUE SPACES.
039400*
039500 01  WS-LINHA-RESULT-1.
039600     05  FILLER                          PIC X(05) VALUE SPACES.
039700     05  FILLER                          PIC X(23) VALUE
039800                                          "TOTAL DE SUPRIMENTO...:".
039900     05  WS-LR1-SUPRIMENTO               PIC ZZZ,ZZZ,ZZ9.
040000     05  FILLER                          PIC X(90) VALUE SPACES.
040100*
040200 01  WS-LINHA-RESULT-2.
040300     05  FILLER                          PIC X(05) VALUE SPACES.
040400     05  FILLER                          PIC X(23) VALUE
040500                                          "TOTAL ALOCADO.........:".
040600     05  WS-LR2-ALOCADO                  PIC ZZZ,ZZZ,ZZ9.
040700     05  FILLER                          PIC X(05) VALUE SPACES.
040800     05  FILLER                          PIC X(20) VALUE
040900                                          "TAXA DE ALOCACAO..:".
041000     05  WS-LR2-TAXA                     PIC ZZ9.9.
041100     05  FILLER                          PIC X(01) VALUE "%".
041200     05  FILLER                          PIC X(60) VALUE SPACES.
041300*
041400 01  WS-LINHA-RESULT-3.
041500     05  FILLER                          PIC X(05) VALUE SPACES.
041600     05  FILLER                          PIC X(23) VALUE
041700                                          "LOJAS ATENDIDAS.......:".
041800     05  WS-LR3-LOJAS                    PIC ZZ9.
041900     05  FILLER                          PIC X(01) VALUE "/".
042000     05  WS-LR3-LOJAS-TOTAL              PIC ZZ9.
042100     05  FILLER                          PIC X(96) VALUE SPACES.
042200*
042300 01  WS-LINHA-PASSOS-1.
042400     05  FILLER                          PIC X(05) VALUE SPACES.
042500     05  FILLER                          PIC X(23) VALUE
042600                                          "PASSO 1 - OBJETIVO....:".
042700     05  WS-LPS1-OBJETIVO                PIC ZZ9.9.
042800     05  FILLER                          PIC X(05) VALUE SPACES.
042900     05  FILLER                          PIC X(14) VALUE
043000                                          "PARES GRAVADOS".
043100     05  FILLER                          PIC X(02) VALUE ": ".
043200     05  WS-LPS1-PARES                   PIC ZZZ9.
043300     05  FILLER                          PIC X(75) VALUE SPACES.
043400*
043500 01  WS-LINHA-PASSOS-2.
043600     05  FILLER                          PIC X(05) VALUE SPACES.
043700     05  FILLER                          PIC X(23) VALUE
043800                                          "PASSO 2 - UNIDADES....:".
043900     05  WS-LPS2-UNIDADES                PIC ZZZ,ZZ9.
044000     05  FILLER                          PIC X(96) VALUE SPACES.
044100*
044200 01  WS-LINHA-PASSOS-3.
044300     05  FILLER                          PIC X(05) VALUE SPACES.
044400     05  FILLER                          PIC X(23) VALUE
044500                                          "PASSO 3 - UNIDADES....:".
044600     05  WS-LPS3-UNIDADES                PIC ZZZ,ZZ9.
044700     05  FILLER                          PIC X(96) VALUE SPACES.
044800*
044900 01  WS-LINHA-DIVERSIDADE-CAB.
045000     05  FILLER                          PIC X(05) VALUE SPACES.
045100     05  FILLER                          PIC X(37) VALUE
045200                    "BLOCO DE DIVERSIDADE  (COR / TAMANHO)".
045300     05  FILLER                          PIC X(90) VALUE SPACES.
045400*
045500 01  WS-LINHA-DIVERSIDADE-COR.
045600     05  FILLER                          PIC X(05) VALUE SPACES.
045700     05  FILLER                          PIC X(23) VALUE
045800                                          "CORES.....TOTAL/MED/MX/".
045900     05  FILLER                          PIC X(03) VALUE "MN:".
046000     05  WS-LDC-TOTAL                    PIC ZZ9.
046100     05  FILLER                          PIC X(01) VALUE SPACE.
046200     05  WS-LDC-MEDIA                    PIC 9.999.
046300     05  FILLER                          PIC X(01) VALUE SPACE.
046400     05  WS-LDC-MAX                      PIC 9.999.
046500     05  FILLER                          PIC X(01) VALUE SPACE.
046600     05  WS-LDC-MIN                      PIC 9.999.
046700     05  FILLER                          PIC X(84) VALUE SPACES.
046800*
046900 01  WS-LINHA-DIVERSIDADE-TAM.
047000     05  FILLER                          PIC X(05) VALUE SPACES.
047100     05  FILLER                          PIC X(23) VALUE
047200                                          "TAMANHOS..TOTAL/MED/MX/".
047300     05  FILLER                          PIC X(03) VALUE "MN:".
047400     05  WS-LDT-TOTAL                    PIC ZZ9.
047500     05  FILLER                          PIC X(01) VALUE SPACE.
047600     05  WS-LDT-MEDIA                    PIC 9.999.
047700     05  FILLER                          PIC X(01) VALUE SPACE.
047800     05  WS-LDT-MAX                      PIC 9.999.
047900     05  FILLER                          PIC X(01) VALUE SPACE.
048000     05  WS-LDT-MIN                      PIC 9.999.
048100     05  FILLER                          PIC X(84) VALUE SPACES.
048200*
048300* BLOCO DE CLASSIFICACAO POR COR/TAMANHO (U3) - INCLUIDO 0145
048400*-----------------------------------------------------------------
048500 01  WS-LINHA-CLASSIF-CAB.
048600     05  FILLER                          PIC X(05) VALUE SPACES.
048700     05  FILLER                          PIC X(43) VALUE
048800         "CLASSIFICACAO DE ESCASSEZ POR COR / TAMANHO".
048900     05  FILLER                          PIC X(84) VALUE SPACES.
049000*
049100 01  WS-LINHA-CLASSIF-COR-CAB.
049200     05  FILLER                          PIC X(05) VALUE SPACES.
049300     05  FILLER                          PIC X(49) VALUE
049400         "COR   TOTAL SKU  ESCASSOS  ABUNDANTES  SUPRIMENTO".
049500     05  FILLER                          PIC X(78) VALUE SPACES.
049600*
049700 01  WS-LINHA-CLASSIF-COR-DET.
049800     05  FILLER                          PIC X(05) VALUE SPACES.
049900     05  WS-LCC-CODIGO                   PIC X(05) VALUE SPACES.
050000     05  FILLER                          PIC X(02) VALUE SPACES.
050100     05  WS-LCC-TOTAL                     PIC ZZ9.
050200     05  FILLER                          PIC X(06) VALUE SPACES.
050300     05  WS-LCC-ESCASSO                   PIC ZZ9.
050400     05  FILLER                          PIC X(08) VALUE SPACES.
050500     05  WS-LCC-ABUND                     PIC ZZ9.
050600     05  FILLER                          PIC X(08) VALUE SPACES.
050700     05  WS-LCC-SUPRIMENTO                PIC ZZZ,ZZZ,ZZ9.
050800     05  FILLER                          PIC X(78) VALUE SPACES.
050900*
051000 01  WS-LINHA-CLASSIF-TAM-CAB.
051100     05  FILLER                          PIC X(05) VALUE SPACES.
051200     05  FILLER                          PIC X(49) VALUE
051300         "TAM   TOTAL SKU  ESCASSOS  ABUNDANTES  SUPRIMENTO".
051400     05  FILLER                          PIC X(78) VALUE SPACES.
051500*
051600 01  WS-LINHA-CLASSIF-TAM-DET.
051700     05  FILLER                          PIC X(05) VALUE SPACES.
051800     05  WS-LCT-CODIGO                    PIC X(05) VALUE SPACES.
051900     05  FILLER                          PIC X(02) VALUE SPACES.
052000     05  WS-LCT-TOTAL                     PIC ZZ9.
052100     05  FILLER                          PIC X(06) VALUE SPACES.
052200     05  WS-LCT-ESCASSO                   PIC ZZ9.
052300     05  FILLER                          PIC X(08) VALUE SPACES.
052400     05  WS-LCT-ABUND                     PIC ZZ9.
052500     05  FILLER                          PIC X(08) VALUE SPACES.
052600     05  WS-LCT-SUPRIMENTO                PIC ZZZ,ZZZ,ZZ9.
052700     05  FILLER                          PIC X(78) VALUE SPACES.
052800*
052900 01  WS-LINHA-CLASSIF-TOTAIS.
053000     05  FILLER                          PIC X(05) VALUE SPACES.
053100     05  FILLER                          PIC X(17) VALUE
053200         "ESCASSOS BASICOS:".
053300     05  WS-LCX-BASICO                    PIC ZZ9.
053400     05  FILLER                          PIC X(05) VALUE SPACES.
053500     05  FILLER                          PIC X(20) VALUE
053600         "ESCASSOS PROPAGADOS:".
053700     05  WS-LCX-PROPAG                    PIC ZZ9.
053800     05  FILLER                          PIC X(05) VALUE SPACES.
053900     05  FILLER                          PIC X(11) VALUE
054000         "ABUNDANTES:".
054100     05  WS-LCX-ABUND                     PIC ZZ9.
054200     05  FILLER                          PIC X(60) VALUE SPACES.
054300*
054400 01  WS-LINHA-PASSO-CAB.
054500     05  FILLER                          PIC X(05) VALUE SPACES.
054600     05  FILLER                          PIC X(10) VALUE
054700                                          "LOJA      ".
054800     05  FILLER                          PIC X(06) VALUE
054900                                          "CAMADA".
055000     05  FILLER                          PIC X(02) VALUE SPACES.
055100     05  FILLER                          PIC X(09) VALUE
055200                                          "UNIDADES ".
055300     05  FILLER                          PIC X(07) VALUE
055400                                          "CORES  ".
055500     05  FILLER                          PIC X(93) VALUE SPACES.
055600*
055700 01  WS-LINHA-PASSO-DET.
055800     05  FILLER                          PIC X(05) VALUE SPACES.
055900     05  WS-LPD-SHOP-ID                  PIC X(10) VALUE SPACES.
056000     05  FILLER                          PIC X(01) VALUE SPACE.
056100     05  WS-LPD-TIER                     PIC 9.
056200     05  FILLER                          PIC X(07) VALUE SPACES.
056300     05  WS-LPD-UNID                     PIC ZZZ9.
056400     05  FILLER                          PIC X(05) VALUE SPACES.
056500     05  WS-LPD-CORES                    PIC ZZ9.
056600     05  FILLER                          PIC X(01) VALUE SPACE.
056700     05  WS-LPD-TAM                      PIC ZZ9.
056800     05  FILLER                          PIC X(90) VALUE SPACES.
056900*
057000 01  WS-LINHA-PASSO-TOT.
057100     05  FILLER                          PIC X(05) VALUE SPACES.
057200     05  FILLER                          PIC X(16) VALUE
057300                                          "TOTAL DO PASSO.:".
057400     05  WS-LPT-UNID                     PIC ZZZ,ZZ9.
057500     05  FILLER                          PIC X(105) VALUE SPACES.
057600*-----------------------------------------------------------------
057700 LINKAGE SECTION.
057800*-----------------------------------------------------------------
057900*    NENHUM PARAMETRO - PROGRAMA PRINCIPAL DE PROCESSAMENTO
058000*-----------------------------------------------------------------
058100 PROCEDURE DIVISION.
058200*-----------------------------------------------------------------
058300 MAIN-PROCEDURE.
058400*
058500     PERFORM P110-ABRE-ARQUIVOS     THRU P110-FIM.
058600     PERFORM P120-LE-PARAMETROS     THRU P120-FIM.
058700     PERFORM P130-CARREGA-GRADE     THRU P130-FIM.
058800     PERFORM P140-CARREGA-LOJAS     THRU P140-FIM.
058900     PERFORM P150-CLASSIFICA-LOJAS  THRU P150-FIM.
059000     PERFORM P160-CLASSIFICA-SKU    THRU P169-FIM.
059100     PERFORM P170-CALCULA-PRIORIDADES THRU P170-FIM.
059200     PERFORM P300-PASSO1-COBERTURA  THRU P399-FIM.
059300     PERFORM P400-PASSO2-AMPLITUDE  THRU P499-FIM.
059400     PERFORM P500-PASSO3-PROFUNDIDADE THRU P599-FIM.
059500     PERFORM P600-ANALISA-COBERTURA THRU P699-FIM.
059600     PERFORM P700-GRAVA-DETALHE     THRU P700-FIM.
059700     PERFORM P800-RELATORIO-RESUMO  THRU P899-FIM.
059800     PERFORM P900-ENCERRA           THRU P900-FIM.
059900*
060000     GOBACK.
060100*-----------------------------------------------------------------
060200*    A B E R T U R A   D O S   A R Q U I V O S   ( U 1 )
060300*-----------------------------------------------------------------
060400 P110-ABRE-ARQUIVOS.
060500*
060600     OPEN INPUT  ARQ-GRADE.
060700     IF NOT WS-FS-GRADE-OK
060800         DISPLAY "SDGR0400 - ERRO ABERTURA ARQ-GRADE FS: "
060900                 WS-FS-GRADE
061000         PERFORM P900-ENCERRA THRU P900-FIM
061100     END-IF.
061200*
061300     OPEN INPUT  ARQ-LOJA.
061400     IF NOT WS-FS-LOJA-OK
061500         DISPLAY "SDGR0400 - ERRO ABERTURA ARQ-LOJA FS: "
061600                 WS-FS-LOJA
061700         PERFORM P900-ENCERRA THRU P900-FIM
061800     END-IF.
061900*
062000     OPEN INPUT  ARQ-PARM.
062100     IF NOT WS-FS-PARM-OK
062200         DISPLAY "SDGR0400 - ERRO ABERTURA ARQ-PARM FS: "
062300                 WS-FS-PARM
062400         PERFORM P900-ENCERRA THRU P900-FIM
062500     END-IF.
062600*
062700     OPEN OUTPUT ARQ-DETALHE.
062800     OPEN OUTPUT ARQ-RELATORIO.
062900*
063000 P110-FIM.
063100*-----------------------------------------------------------------
063200*    L E I T U R A   D O S   P A R A M E T R O S   D A   R O D A D A
063300*-----------------------------------------------------------------
063400 P120-LE-PARAMETROS.
063500*
063600     READ ARQ-PARM.
063700     IF NOT WS-FS-PARM-OK
063800         DISPLAY "SDGR0400 - ARQUIVO DE PARAMETROS VAZIO"
063900         PERFORM P900-ENCERRA THRU P900-FIM
064000     END-IF.
064100*
064200     MOVE TARGET-STYLE OF REG-PARM-RODADA        TO WS-TARGET-STYLE.
064300     MOVE SCENARIO-NAME OF REG-PARM-RODADA       TO WS-SCENARIO-NAME.
064400     MOVE PRIORITY-TEMPERATURE OF REG-PARM-RODADA
064500                                                  TO WS-TEMPERATURA.
064600     MOVE RANDOM-SEED OF REG-PARM-RODADA         TO WS-SEMENTE.
064700*
064800     MOVE WS-TEMPERATURA         TO WS-TEMPERATURA-EDIT-CPO.
064900*
065000 P120-FIM.
065100*-----------------------------------------------------------------
065200*    C A R G A   D A   G R A D E   D O   E S T I L O   ( U 1 )
065300*-----------------------------------------------------------------
065400 P130-CARREGA-GRADE.
065500*
065600     MOVE ZERO                   TO WS-QT-SKU
065700                                     WS-TOTAL-SUPRIMENTO
065800                                     WS-QT-COR
065900                                     WS-QT-TAM.
066000*
066100     PERFORM P131-LE-UMA-GRADE THRU P131-FIM
066200             UNTIL FIM-GRADE.
066300*
066400     IF WS-QT-SKU = ZERO
066500         DISPLAY "SDGR0400 - NENHUM SKU ENCONTRADO PARA O ESTILO "
066600                 WS-TARGET-STYLE
066700         PERFORM P900-ENCERRA THRU P900-FIM
066800     END-IF.
066900*
067000 P130-FIM.
067100*
067200 P131-LE-UMA-GRADE.
067300*
067400     READ ARQ-GRADE
067500         AT END
067600             SET FIM-GRADE TO TRUE
067700         NOT AT END
067800             PERFORM P132-PROCESSA-LINHA-GRADE THRU P132-FIM
067900     END-READ.
068000*
068100 P131-FIM.
068200*
068300 P132-PROCESSA-LINHA-GRADE.
068400*
068500     IF PART-CD OF REG-SKU-PEDIDO = WS-TARGET-STYLE
068600         ADD 1                   TO WS-QT-SKU
068700         MOVE PART-CD OF REG-SKU-PEDIDO
068800                                 TO TAB-GRD-PART-CD(WS-QT-SKU)
068900         MOVE COLOR-CD OF REG-SKU-PEDIDO
069000                                 TO TAB-GRD-COLOR-CD(WS-QT-SKU)
069100         MOVE SIZE-CD OF REG-SKU-PEDIDO
069200                                 TO TAB-GRD-SIZE-CD(WS-QT-SKU)
069300         MOVE ORD-QTY OF REG-SKU-PEDIDO
069400                                 TO TAB-GRD-SUPRIMENTO(WS-QT-SKU)
069500         MOVE ZERO               TO TAB-GRD-QTD-PASSO1(WS-QT-SKU)
069600*
069700         MOVE TAB-GRD-PART-CD(WS-QT-SKU)
069800                                 TO TAB-GRD-SKU-ID-PT-ESTILO
069900         MOVE "_"                TO TAB-GRD-SKU-ID-PT-TR1
070000         MOVE TAB-GRD-COLOR-CD(WS-QT-SKU)
070100                                 TO TAB-GRD-SKU-ID-PT-COR
070200         MOVE "_"                TO TAB-GRD-SKU-ID-PT-TR2
070300         MOVE TAB-GRD-SIZE-CD(WS-QT-SKU)
070400                                 TO TAB-GRD-SKU-ID-PT-TAM
070500         MOVE TAB-GRD-SKU-ID-CONF-CPO
070600                                 TO TAB-GRD-SKU-ID(WS-QT-SKU)
070700*
070800         ADD ORD-QTY OF REG-SKU-PEDIDO TO WS-TOTAL-SUPRIMENTO
070900*
071000         PERFORM P134-REGISTRA-COR THRU P134-FIM
071100         PERFORM P136-REGISTRA-TAMANHO THRU P136-FIM
071200     END-IF.
071300*
071400 P132-FIM.
071500*
071600 P134-REGISTRA-COR.
071700*
071800     MOVE ZERO                   TO WS-IDX-BUSCA.
071900     MOVE "N"                    TO WS-ACHOU.
072000     PERFORM P135-BUSCA-COR THRU P135-FIM
072100             VARYING WS-IDX-COR FROM 1 BY 1
072200             UNTIL WS-IDX-COR > WS-QT-COR.
072300*
072400     IF NOT WS-ACHOU-SIM
072500         ADD 1                   TO WS-QT-COR
072600         MOVE WS-QT-COR          TO WS-IDX-BUSCA
072700         MOVE TAB-GRD-COLOR-CD(WS-QT-SKU)
072800                                 TO TAB-COR-CODIGO(WS-IDX-BUSCA)
072900     END-IF.
073000*
073100     MOVE WS-IDX-BUSCA           TO TAB-GRD-IDX-COR(WS-QT-SKU).
073200     ADD 1 TO TAB-COR-QTD-SKU(WS-IDX-BUSCA).
073300     ADD TAB-GRD-SUPRIMENTO(WS-QT-SKU)
073400                                 TO TAB-COR-SUPRIMENTO(WS-IDX-BUSCA).
073500*
073600 P134-FIM.
073700*
073800 P135-BUSCA-COR.
073900*
074000     IF TAB-COR-CODIGO(WS-IDX-COR) = TAB-GRD-COLOR-CD(WS-QT-SKU)
074100         MOVE WS-IDX-COR         TO WS-IDX-BUSCA
074200         MOVE "S"                TO WS-ACHOU
074300     END-IF.
074400*
074500 P135-FIM.
074600*
074700 P136-REGISTRA-TAMANHO.
074800*
074900     MOVE ZERO                   TO WS-IDX-BUSCA.
075000     MOVE "N"                    TO WS-ACHOU.
075100     PERFORM P137-BUSCA-TAMANHO THRU P137-FIM
075200             VARYING WS-IDX-TAM FROM 1 BY 1
075300             UNTIL WS-IDX-TAM > WS-QT-TAM.
075400*
075500     IF NOT WS-ACHOU-SIM
075600         ADD 1                   TO WS-QT-TAM
075700         MOVE WS-QT-TAM          TO WS-IDX-BUSCA
075800         MOVE TAB-GRD-SIZE-CD(WS-QT-SKU)
075900                                 TO TAB-TAM-CODIGO(WS-IDX-BUSCA)
076000     END-IF.
076100*
076200     MOVE WS-IDX-BUSCA           TO TAB-GRD-IDX-TAM(WS-QT-SKU).
076300     ADD 1 TO TAB-TAM-QTD-SKU(WS-IDX-BUSCA).
076400     ADD TAB-GRD-SUPRIMENTO(WS-QT-SKU)
076500                                 TO TAB-TAM-SUPRIMENTO(WS-IDX-BUSCA).
076600*
076700 P136-FIM.
076800*
076900 P137-BUSCA-TAMANHO.
077000*
077100     IF TAB-TAM-CODIGO(WS-IDX-TAM) = TAB-GRD-SIZE-CD(WS-QT-SKU)
077200         MOVE WS-IDX-TAM         TO WS-IDX-BUSCA
077300         MOVE "S"                TO WS-ACHOU
077400     END-IF.
077500*
077600 P137-FIM.
077700*-----------------------------------------------------------------
077800*    C A R G A   D O   C A D A S T R O   D E   L O J A S   ( U 1 )
077900*-----------------------------------------------------------------
078000 P140-CARREGA-LOJAS.
078100*
078200     MOVE ZERO                   TO WS-QT-LOJA.
078300*
078400     PERFORM P141-LE-UMA-LOJA THRU P141-FIM
078500             UNTIL FIM-LOJA.
078600*
078700     SORT TAB-LOJ
078800          ON DESCENDING KEY TAB-LOJ-QTY-SUM
078900          ON ASCENDING  KEY TAB-LOJ-SEQ.
079000*
079100     PERFORM P143-ATRIBUI-RANK THRU P143-FIM
079200             VARYING WS-IDX-LOJA FROM 1 BY 1
079300             UNTIL WS-IDX-LOJA > WS-QT-LOJA.
079400*
079500 P140-FIM.
079600*
079700 P141-LE-UMA-LOJA.
079800*
079900     READ ARQ-LOJA
080000         AT END
080100             SET FIM-LOJA TO TRUE
080200         NOT AT END
080300             ADD 1               TO WS-QT-LOJA
080400             MOVE SHOP-ID OF REG-LOJA
080500                                 TO TAB-LOJ-SHOP-ID(WS-QT-LOJA)
080600             MOVE SHOP-NAME OF REG-LOJA
080700                                 TO TAB-LOJ-SHOP-NAME(WS-QT-LOJA)
080800             MOVE QTY-SUM OF REG-LOJA
080900                                 TO TAB-LOJ-QTY-SUM(WS-QT-LOJA)
081000             MOVE WS-QT-LOJA     TO TAB-LOJ-SEQ(WS-QT-LOJA)
081100     END-READ.
081200*
081300 P141-FIM.
081400*
081500 P143-ATRIBUI-RANK.
081600*
081700     COMPUTE TAB-LOJ-RANK(WS-IDX-LOJA) = WS-IDX-LOJA - 1.
081800*
081900 P143-FIM.
082000*-----------------------------------------------------------------
082100*    C L A S S I F I C A C A O   D E   C A M A D A   ( U 2 )
082200*-----------------------------------------------------------------
082300 P150-CLASSIFICA-LOJAS.
082400*
082500     COMPUTE WS-LIMIAR-30 = WS-QT-LOJA * 0.30.
082600     COMPUTE WS-LIMIAR-50 = WS-QT-LOJA * 0.50.
082700*
082800     PERFORM P151-DEFINE-TIER THRU P151-FIM
082900             VARYING WS-IDX-LOJA FROM 1 BY 1
083000             UNTIL WS-IDX-LOJA > WS-QT-LOJA.
083100*
083200* CONGELA A TABELA EM ORDEM DE POSTO ANTES DE REORDENAR POR
083300* PRIORIDADE - USADA DEPOIS PARA GRAVAR O DETALHE EM ORDEM DE
083400* POSTO (U9) E PARA O MAPA REVERSO DE COLUNA.
083500*-----------------------------------------------------------------
083600     PERFORM P153-CONGELA-LOJA THRU P153-FIM
083700             VARYING WS-IDX-LOJA FROM 1 BY 1
083800             UNTIL WS-IDX-LOJA > WS-QT-LOJA.
083900*
084000 P150-FIM.
084100*
084200 P151-DEFINE-TIER.
084300*
084400     IF TAB-LOJ-RANK(WS-IDX-LOJA) < WS-LIMIAR-30
084500         MOVE 1                  TO TAB-LOJ-TIER(WS-IDX-LOJA)
084600         MOVE 3                  TO TAB-LOJ-LIMITE(WS-IDX-LOJA)
084700     ELSE
084800         IF TAB-LOJ-RANK(WS-IDX-LOJA) < WS-LIMIAR-50
084900             MOVE 2              TO TAB-LOJ-TIER(WS-IDX-LOJA)
085000             MOVE 2              TO TAB-LOJ-LIMITE(WS-IDX-LOJA)
085100         ELSE
085200             MOVE 3              TO TAB-LOJ-TIER(WS-IDX-LOJA)
085300             MOVE 1              TO TAB-LOJ-LIMITE(WS-IDX-LOJA)
085400         END-IF
085500     END-IF.
085600*
085700 P151-FIM.
085800*
085900 P153-CONGELA-LOJA.
086000*
086100     MOVE TAB-LOJ-SHOP-ID(WS-IDX-LOJA)
086200                                 TO TAB-LJR-SHOP-ID(WS-IDX-LOJA).
086300     MOVE TAB-LOJ-TIER(WS-IDX-LOJA)
086400                                 TO TAB-LJR-TIER(WS-IDX-LOJA).
086500     MOVE TAB-LOJ-LIMITE(WS-IDX-LOJA)
086600                                 TO TAB-LJR-LIMITE(WS-IDX-LOJA).
086700     MOVE TAB-LOJ-RANK(WS-IDX-LOJA)
086800                                 TO TAB-LJR-RANK(WS-IDX-LOJA).
086900*
087000 P153-FIM.
087100*-----------------------------------------------------------------
087200*    C L A S S I F I C A C A O   D E   E S C A S S E Z   ( U 3 )
087300*-----------------------------------------------------------------
087400 P160-CLASSIFICA-SKU.
087500*
087600     PERFORM P162-CLASSIFICA-BASICA THRU P162-FIM
087700             VARYING WS-IDX-SKU FROM 1 BY 1
087800             UNTIL WS-IDX-SKU > WS-QT-SKU.
087900*
088000     PERFORM P165-PROPAGA-ESCASSEZ THRU P165-FIM.
088100     PERFORM P168-RESUMO-COR-TAMANHO THRU P168-FIM.
088200*
088300 P169-FIM.
088400*
088500 P162-CLASSIFICA-BASICA.
088600*
088700     IF TAB-GRD-SUPRIMENTO(WS-IDX-SKU) < WS-QT-LOJA
088800         SET TAB-GRD-EH-ESCASSO(WS-IDX-SKU)     TO TRUE
088900         MOVE "S"                TO TAB-GRD-ESCASSO-BASICO(WS-IDX-SKU)
089000     ELSE
089100         SET TAB-GRD-EH-ABUNDANTE(WS-IDX-SKU)   TO TRUE
089200         MOVE "N"                TO TAB-GRD-ESCASSO-BASICO(WS-IDX-SKU)
089300     END-IF.
089400*
089500 P162-FIM.
089600*
089700 P165-PROPAGA-ESCASSEZ.
089800*
089900     PERFORM P166-PROPAGA-UM-SKU THRU P166-FIM
090000             VARYING WS-IDX-SKU FROM 1 BY 1
090100             UNTIL WS-IDX-SKU > WS-QT-SKU.
090200*
090300 P165-FIM.
090400*
090500 P166-PROPAGA-UM-SKU.
090600*
090700     IF TAB-GRD-ESCASSO-BASICO(WS-IDX-SKU) = "S"
090800         PERFORM P167-COMPARA-PAR THRU P167-FIM
090900                 VARYING WS-IDX-SKU2 FROM 1 BY 1
091000                 UNTIL WS-IDX-SKU2 > WS-QT-SKU
091100     END-IF.
091200*
091300 P166-FIM.
091400*
091500 P167-COMPARA-PAR.
091600*
091700     IF WS-IDX-SKU2 NOT = WS-IDX-SKU
091800         IF (TAB-GRD-IDX-COR(WS-IDX-SKU2) =
091900             TAB-GRD-IDX-COR(WS-IDX-SKU)   AND
092000             TAB-GRD-IDX-TAM(WS-IDX-SKU2) NOT =
092100             TAB-GRD-IDX-TAM(WS-IDX-SKU))
092200            OR
092300            (TAB-GRD-IDX-TAM(WS-IDX-SKU2) =
092400             TAB-GRD-IDX-TAM(WS-IDX-SKU)   AND
092500             TAB-GRD-IDX-COR(WS-IDX-SKU2) NOT =
092600             TAB-GRD-IDX-COR(WS-IDX-SKU))
092700             SET TAB-GRD-EH-ESCASSO(WS-IDX-SKU2)
092800                                 TO TRUE
092900         END-IF
093000     END-IF.
093100*
093200 P167-FIM.
093300*
093400 P168-RESUMO-COR-TAMANHO.
093500*
093600     PERFORM P168A-ACUMULA-COR-TAM THRU P168A-FIM
093700             VARYING WS-IDX-SKU FROM 1 BY 1
093800             UNTIL WS-IDX-SKU > WS-QT-SKU.
093900*
094000 P168-FIM.
094100*
094200 P168A-ACUMULA-COR-TAM.
094300*
094400     IF TAB-GRD-EH-ESCASSO(WS-IDX-SKU)
094500         ADD 1  TO TAB-COR-QTD-ESCASSO(TAB-GRD-IDX-COR(WS-IDX-SKU))
094600         ADD 1  TO TAB-TAM-QTD-ESCASSO(TAB-GRD-IDX-TAM(WS-IDX-SKU))
094700         IF TAB-GRD-ESCASSO-BASICO(WS-IDX-SKU) = "S"
094800             ADD 1  TO WS-QT-ESCASSO-BASICO
094900         ELSE
095000             ADD 1  TO WS-QT-ESCASSO-PROPAG
095100         END-IF
095200     ELSE
095300         ADD 1  TO TAB-COR-QTD-ABUND(TAB-GRD-IDX-COR(WS-IDX-SKU))
095400         ADD 1  TO TAB-TAM-QTD-ABUND(TAB-GRD-IDX-TAM(WS-IDX-SKU))
095500         ADD 1  TO WS-QT-ABUNDANTE-GERAL
095600     END-IF.
095700*
095800 P168A-FIM.
095900*-----------------------------------------------------------------
096000*    P R I O R I D A D E   D E   L O J A   ( U 7 )
096100*-----------------------------------------------------------------
096200 P170-CALCULA-PRIORIDADES.
096300*
096400     MOVE TAB-LOJ-QTY-SUM(1)     TO WS-QMIN.
096500     MOVE TAB-LOJ-QTY-SUM(1)     TO WS-QMAX.
096600*
096700     PERFORM P171-CALCULA-QMIN-QMAX THRU P171-FIM
096800             VARYING WS-IDX-LOJA FROM 2 BY 1
096900             UNTIL WS-IDX-LOJA > WS-QT-LOJA.
097000*
097100* VISAO DA FAIXA DE VENDA (QMIN/QMAX) PARA CONFERENCIA DE SUPORTE
097200*-----------------------------------------------------------------
097300     MOVE WS-QMIN                TO WS-FAIXA-QMIN-DISPLAY.
097400     MOVE WS-QMAX                TO WS-FAIXA-QMAX-DISPLAY.
097500     IF UPSI-DEBUG-LIGADO
097600         DISPLAY "SDGR0400 - DEBUG - QMIN MILHAR/UNID: "
097700                 WS-FAIXA-QMIN-MILHAR "/" WS-FAIXA-QMIN-UNIDADE
097800         DISPLAY "SDGR0400 - DEBUG - QMAX MILHAR/UNID: "
097900                 WS-FAIXA-QMAX-MILHAR "/" WS-FAIXA-QMAX-UNIDADE
098000     END-IF.
098100*
098200     PERFORM P172-CALCULA-ESCORE-LOJA THRU P172-FIM
098300             VARYING WS-IDX-LOJA FROM 1 BY 1
098400             UNTIL WS-IDX-LOJA > WS-QT-LOJA.
098500*
098600     SORT TAB-LOJ
098700          ON DESCENDING KEY TAB-LOJ-ESCORE
098800          ON ASCENDING  KEY TAB-LOJ-RANK.
098900*
099000     PERFORM P173-MONTA-MAPA-RANK THRU P173-FIM
099100             VARYING WS-IDX-LOJA FROM 1 BY 1
099200             UNTIL WS-IDX-LOJA > WS-QT-LOJA.
099300*
099400 P170-FIM.
099500*
099600 P171-CALCULA-QMIN-QMAX.
099700*
099800     IF TAB-LOJ-QTY-SUM(WS-IDX-LOJA) < WS-QMIN
099900         MOVE TAB-LOJ-QTY-SUM(WS-IDX-LOJA) TO WS-QMIN
100000     END-IF.
100100     IF TAB-LOJ-QTY-SUM(WS-IDX-LOJA) > WS-QMAX
100200         MOVE TAB-LOJ-QTY-SUM(WS-IDX-LOJA) TO WS-QMAX
100300     END-IF.
100400*
100500 P171-FIM.
100600*
100700 P172-CALCULA-ESCORE-LOJA.
100800*
100900     MOVE TAB-LOJ-QTY-SUM(WS-IDX-LOJA) TO WS-AE-QTY-LOJA.
101000     MOVE WS-QMIN                      TO WS-AE-QTY-MIN.
101100     MOVE WS-QMAX                      TO WS-AE-QTY-MAX.
101200     MOVE WS-TEMPERATURA                TO WS-AE-TEMPERATURA.
101300     MOVE WS-SEMENTE                    TO WS-AE-SEMENTE.
101400     CALL "SDGR0910" USING WS-PARM-ALEATORIO-ESCORE.
101500     MOVE WS-AE-SEMENTE                 TO WS-SEMENTE.
101600     MOVE WS-AE-ESCORE      TO TAB-LOJ-ESCORE(WS-IDX-LOJA).
101700*
101800 P172-FIM.
101900*
102000 P173-MONTA-MAPA-RANK.
102100*
102200     COMPUTE WS-IDX-BUSCA = TAB-LOJ-RANK(WS-IDX-LOJA) + 1.
102300     MOVE WS-IDX-LOJA            TO TAB-MRK-COLUNA(WS-IDX-BUSCA).
102400*
102500 P173-FIM.
102600*-----------------------------------------------------------------
102700*    P A S S O   1  -  C O B E R T U R A   ( U 4 )
102800*-----------------------------------------------------------------
102900 P300-PASSO1-COBERTURA.
103000*
103100     INITIALIZE TABELA-MATRIZ.
103200     INITIALIZE TABELA-COR-COBERTA.
103300     INITIALIZE TABELA-TAM-COBERTA.
103400     MOVE ZERO                   TO WS-OBJETIVO-ACUM
103500                                     WS-QT-PARES-PASSO1.
103600*
103700     PERFORM P310-PASSO1-POR-LOJA THRU P310-FIM
103800             VARYING WS-IDX-LOJA FROM 1 BY 1
103900             UNTIL WS-IDX-LOJA > WS-QT-LOJA.
104000*
104100     MOVE TABELA-MATRIZ          TO TABELA-MATRIZ-PASSO1.
104200     COMPUTE WS-OBJETIVO-PASSO1 ROUNDED = WS-OBJETIVO-ACUM.
104300*
104400 P399-FIM.
104500*
104600 P310-PASSO1-POR-LOJA.
104700*
104800     PERFORM P320-MAIOR-GANHO THRU P320-FIM
104900             UNTIL NOT ACHOU-CANDIDATO-PASSO1.
105000*
105100 P310-FIM.
105200*
105300 P320-MAIOR-GANHO.
105400*
105500     MOVE "N"                    TO WS-ACHOU-CANDIDATO.
105600     MOVE ZERO                   TO WS-MELHOR-GANHO
105700                                     WS-MELHOR-SKU
105800                                     WS-MELHOR-SUPRIMENTO.
105900*
106000     PERFORM P326-AVALIA-SKU THRU P326-FIM
106100             VARYING WS-IDX-SKU FROM 1 BY 1
106200             UNTIL WS-IDX-SKU > WS-QT-SKU.
106300*
106400     IF ACHOU-CANDIDATO-PASSO1
106500         ADD 1 TO TAB-GRD-QTD-PASSO1(WS-MELHOR-SKU)
106600         ADD 1 TO TAB-MTZ-COL(WS-MELHOR-SKU, WS-IDX-LOJA)
106700         MOVE "S" TO TAB-CRB-COR(WS-IDX-LOJA,
106800                      TAB-GRD-IDX-COR(WS-MELHOR-SKU))
106900         MOVE "S" TO TAB-TMB-TAM(WS-IDX-LOJA,
107000                      TAB-GRD-IDX-TAM(WS-MELHOR-SKU))
107100         ADD WS-MELHOR-GANHO TO WS-OBJETIVO-ACUM
107200         ADD 1 TO WS-QT-PARES-PASSO1
107300     END-IF.
107400*
107500 P320-FIM.
107600*
107700 P326-AVALIA-SKU.
107800*
107900     IF TAB-GRD-QTD-PASSO1(WS-IDX-SKU) <
108000                TAB-GRD-SUPRIMENTO(WS-IDX-SKU)
108100         AND TAB-MTZ-COL(WS-IDX-SKU, WS-IDX-LOJA) = ZERO
108200         PERFORM P322-CALCULA-GANHO THRU P322-FIM
108300         IF WS-GANHO-ATUAL > ZERO
108400             IF WS-GANHO-ATUAL > WS-MELHOR-GANHO
108500                 PERFORM P324-REGISTRA-MELHOR THRU P324-FIM
108600             ELSE
108700                 IF WS-GANHO-ATUAL = WS-MELHOR-GANHO
108800                     AND ACHOU-CANDIDATO-PASSO1
108900                     IF TAB-GRD-SUPRIMENTO(WS-IDX-SKU) -
109000                        TAB-GRD-QTD-PASSO1(WS-IDX-SKU) <
109100                        WS-MELHOR-SUPRIMENTO
109200                         PERFORM P324-REGISTRA-MELHOR
109300                                 THRU P324-FIM
109400                     END-IF
109500                 END-IF
109600             END-IF
109700         END-IF
109800     END-IF.
109900*
110000 P326-FIM.
110100*
110200 P322-CALCULA-GANHO.
110300*
110400     MOVE ZERO TO WS-GANHO-ATUAL.
110500*
110600     IF TAB-CRB-COR(WS-IDX-LOJA, TAB-GRD-IDX-COR(WS-IDX-SKU))
110700             NOT = "S"
110800         COMPUTE WS-GANHO-ATUAL ROUNDED =
110900                 WS-GANHO-ATUAL + (1 / WS-QT-COR)
111000     END-IF.
111100*
111200     IF TAB-TMB-TAM(WS-IDX-LOJA, TAB-GRD-IDX-TAM(WS-IDX-SKU))
111300             NOT = "S"
111400         COMPUTE WS-GANHO-ATUAL ROUNDED =
111500                 WS-GANHO-ATUAL + (1 / WS-QT-TAM)
111600     END-IF.
111700*
111800 P322-FIM.
111900*
112000 P324-REGISTRA-MELHOR.
112100*
112200     MOVE WS-GANHO-ATUAL         TO WS-MELHOR-GANHO.
112300     MOVE WS-IDX-SKU             TO WS-MELHOR-SKU.
112400     COMPUTE WS-MELHOR-SUPRIMENTO =
112500             TAB-GRD-SUPRIMENTO(WS-IDX-SKU) -
112600             TAB-GRD-QTD-PASSO1(WS-IDX-SKU).
112700     MOVE "S"                    TO WS-ACHOU-CANDIDATO.
112800*
112900 P324-FIM.
113000*-----------------------------------------------------------------
113100*    P A S S O   2  -  A M P L I T U D E   ( U 5 )
113200*-----------------------------------------------------------------
113300 P400-PASSO2-AMPLITUDE.
113400*
113500     MOVE ZERO                   TO WS-QT-UNID-PASSO2.
113600*
113700     PERFORM P410-PASSO2-POR-SKU THRU P410-FIM
113800             VARYING WS-IDX-SKU FROM 1 BY 1
113900             UNTIL WS-IDX-SKU > WS-QT-SKU.
114000*
114100     MOVE TABELA-MATRIZ          TO TABELA-MATRIZ-PASSO2.
114200*
114300 P499-FIM.
114400*
114500 P410-PASSO2-POR-SKU.
114600*
114700     PERFORM P420-SOMA-LINHA THRU P420-FIM.
114800     COMPUTE WS-R-RESTANTE =
114900             TAB-GRD-SUPRIMENTO(WS-IDX-SKU) - WS-SOMA-LINHA.
115000     IF WS-R-RESTANTE > ZERO
115100         PERFORM P430-DISTRIBUI-AMPLITUDE THRU P430-FIM
115200     END-IF.
115300*
115400 P410-FIM.
115500*
115600 P420-SOMA-LINHA.
115700*
115800     MOVE ZERO TO WS-SOMA-LINHA.
115900     PERFORM P421-SOMA-UMA-COLUNA THRU P421-FIM
116000             VARYING WS-IDX-LOJA FROM 1 BY 1
116100             UNTIL WS-IDX-LOJA > WS-QT-LOJA.
116200*
116300 P420-FIM.
116400*
116500 P421-SOMA-UMA-COLUNA.
116600*
116700     ADD TAB-MTZ-COL(WS-IDX-SKU, WS-IDX-LOJA) TO WS-SOMA-LINHA.
116800*
116900 P421-FIM.
117000*
117100 P430-DISTRIBUI-AMPLITUDE.
117200*
117300     MOVE ZERO TO WS-UNID-DADAS-SKU.
117400*
117500     PERFORM P431-DA-AMPLITUDE-UMA-LOJA THRU P431-FIM
117600             VARYING WS-IDX-LOJA FROM 1 BY 1
117700             UNTIL WS-IDX-LOJA > WS-QT-LOJA
117800                OR WS-UNID-DADAS-SKU >= WS-R-RESTANTE.
117900*
118000 P430-FIM.
118100*
118200 P431-DA-AMPLITUDE-UMA-LOJA.
118300*
118400     IF TAB-MTZ-COL(WS-IDX-SKU, WS-IDX-LOJA) = ZERO
118500         ADD 1 TO TAB-MTZ-COL(WS-IDX-SKU, WS-IDX-LOJA)
118600         ADD 1 TO WS-UNID-DADAS-SKU
118700         ADD 1 TO WS-QT-UNID-PASSO2
118800     END-IF.
118900*
119000 P431-FIM.
119100*-----------------------------------------------------------------
119200*    P A S S O   3  -  P R O F U N D I D A D E   ( U 6 )
119300*-----------------------------------------------------------------
119400 P500-PASSO3-PROFUNDIDADE.
119500*
119600     MOVE ZERO                   TO WS-QT-UNID-PASSO3.
119700*
119800     PERFORM P510-PASSO3-POR-SKU THRU P510-FIM
119900             VARYING WS-IDX-SKU FROM 1 BY 1
120000             UNTIL WS-IDX-SKU > WS-QT-SKU.
120100*
120200     MOVE TABELA-MATRIZ          TO TABELA-MATRIZ-PASSO3.
120300*
120400 P599-FIM.
120500*
120600 P510-PASSO3-POR-SKU.
120700*
120800     PERFORM P420-SOMA-LINHA THRU P420-FIM.
120900     COMPUTE WS-R-RESTANTE =
121000             TAB-GRD-SUPRIMENTO(WS-IDX-SKU) - WS-SOMA-LINHA.
121100     IF WS-R-RESTANTE > ZERO
121200         PERFORM P520-DISTRIBUI-PROFUNDIDADE THRU P520-FIM
121300     END-IF.
121400*
121500 P510-FIM.
121600*
121700 P520-DISTRIBUI-PROFUNDIDADE.
121800*
121900     PERFORM P521-PROFUNDIDADE-UMA-LOJA THRU P521-FIM
122000             VARYING WS-IDX-LOJA FROM 1 BY 1
122100             UNTIL WS-IDX-LOJA > WS-QT-LOJA
122200                OR WS-R-RESTANTE = ZERO.
122300*
122400 P520-FIM.
122500*
122600 P521-PROFUNDIDADE-UMA-LOJA.
122700*
122800     COMPUTE WS-VAGAS-LOJA =
122900             TAB-LOJ-LIMITE(WS-IDX-LOJA) -
123000             TAB-MTZ-COL(WS-IDX-SKU, WS-IDX-LOJA).
123100     IF WS-VAGAS-LOJA > ZERO
123200         IF WS-VAGAS-LOJA > WS-R-RESTANTE
123300             MOVE WS-R-RESTANTE      TO WS-QTD-A-ADICIONAR
123400         ELSE
123500             MOVE WS-VAGAS-LOJA      TO WS-QTD-A-ADICIONAR
123600         END-IF
123700         ADD WS-QTD-A-ADICIONAR
123800                 TO TAB-MTZ-COL(WS-IDX-SKU, WS-IDX-LOJA)
123900         ADD WS-QTD-A-ADICIONAR TO WS-QT-UNID-PASSO3
124000         SUBTRACT WS-QTD-A-ADICIONAR FROM WS-R-RESTANTE
124100     END-IF.
124200*
124300 P521-FIM.
124400*-----------------------------------------------------------------
124500*    A N A L I S E   D O   R E S U L T A D O   ( U 8 )
124600*-----------------------------------------------------------------
124700 P600-ANALISA-COBERTURA.
124800*
124900     INITIALIZE TABELA-COR-COBERTA.
125000     INITIALIZE TABELA-TAM-COBERTA.
125100     MOVE ZERO                   TO WS-TOTAL-ALOCADO
125200                                     WS-QT-LOJAS-ATENDIDAS
125300                                     WS-SOMA-RATIO-COR
125400                                     WS-SOMA-RATIO-TAM.
125500     MOVE ZERO                   TO WS-MAX-RATIO-COR
125600                                     WS-MAX-RATIO-TAM.
125700     MOVE 1                      TO WS-MIN-RATIO-COR
125800                                     WS-MIN-RATIO-TAM.
125900*
126000     PERFORM P620-COBERTURA-DA-LOJA THRU P620-FIM
126100             VARYING WS-IDX-LOJA FROM 1 BY 1
126200             UNTIL WS-IDX-LOJA > WS-QT-LOJA.
126300*
126400     IF WS-QT-LOJA > ZERO
126500         COMPUTE WS-MEDIA-RATIO-COR ROUNDED =
126600                 WS-SOMA-RATIO-COR / WS-QT-LOJA
126700         COMPUTE WS-MEDIA-RATIO-TAM ROUNDED =
126800                 WS-SOMA-RATIO-TAM / WS-QT-LOJA
126900     END-IF.
127000*
127100     IF WS-TOTAL-SUPRIMENTO > ZERO
127200         COMPUTE WS-TAXA-ALOCACAO-ACUM ROUNDED =
127300               (WS-TOTAL-ALOCADO / WS-TOTAL-SUPRIMENTO) * 100
127400     ELSE
127500         MOVE ZERO TO WS-TAXA-ALOCACAO-ACUM
127600     END-IF.
127700     COMPUTE WS-TAXA-ALOCACAO ROUNDED = WS-TAXA-ALOCACAO-ACUM.
127800*
127900 P699-FIM.
128000*
128100 P620-COBERTURA-DA-LOJA.
128200*
128300     MOVE ZERO TO TAB-LOJ-COR-COBERTA-QTD(WS-IDX-LOJA)
128400                  TAB-LOJ-TAM-COBERTA-QTD(WS-IDX-LOJA)
128500                  TAB-LOJ-UNID-TOTAL(WS-IDX-LOJA).
128600*
128700     PERFORM P622-ACUMULA-SKU-COBERTURA THRU P622-FIM
128800             VARYING WS-IDX-SKU FROM 1 BY 1
128900             UNTIL WS-IDX-SKU > WS-QT-SKU.
129000*
129100     ADD TAB-LOJ-UNID-TOTAL(WS-IDX-LOJA) TO WS-TOTAL-ALOCADO.
129200     IF TAB-LOJ-UNID-TOTAL(WS-IDX-LOJA) > ZERO
129300         ADD 1 TO WS-QT-LOJAS-ATENDIDAS
129400     END-IF.
129500*
129600     IF WS-QT-COR > ZERO
129700         COMPUTE WS-RATIO-COR-LOJA ROUNDED =
129800               TAB-LOJ-COR-COBERTA-QTD(WS-IDX-LOJA) / WS-QT-COR
129900     ELSE
130000         MOVE ZERO TO WS-RATIO-COR-LOJA
130100     END-IF.
130200     IF WS-QT-TAM > ZERO
130300         COMPUTE WS-RATIO-TAM-LOJA ROUNDED =
130400               TAB-LOJ-TAM-COBERTA-QTD(WS-IDX-LOJA) / WS-QT-TAM
130500     ELSE
130600         MOVE ZERO TO WS-RATIO-TAM-LOJA
130700     END-IF.
130800*
130900     ADD WS-RATIO-COR-LOJA TO WS-SOMA-RATIO-COR.
131000     ADD WS-RATIO-TAM-LOJA TO WS-SOMA-RATIO-TAM.
131100*
131200     IF WS-RATIO-COR-LOJA > WS-MAX-RATIO-COR
131300         COMPUTE WS-MAX-RATIO-COR ROUNDED = WS-RATIO-COR-LOJA
131400     END-IF.
131500     IF WS-RATIO-COR-LOJA < WS-MIN-RATIO-COR
131600         COMPUTE WS-MIN-RATIO-COR ROUNDED = WS-RATIO-COR-LOJA
131700     END-IF.
131800     IF WS-RATIO-TAM-LOJA > WS-MAX-RATIO-TAM
131900         COMPUTE WS-MAX-RATIO-TAM ROUNDED = WS-RATIO-TAM-LOJA
132000     END-IF.
132100     IF WS-RATIO-TAM-LOJA < WS-MIN-RATIO-TAM
132200         COMPUTE WS-MIN-RATIO-TAM ROUNDED = WS-RATIO-TAM-LOJA
132300     END-IF.
132400*
132500 P620-FIM.
132600*
132700 P622-ACUMULA-SKU-COBERTURA.
132800*
132900     IF TAB-MTZ-COL(WS-IDX-SKU, WS-IDX-LOJA) > ZERO
133000         ADD TAB-MTZ-COL(WS-IDX-SKU, WS-IDX-LOJA)
133100                 TO TAB-LOJ-UNID-TOTAL(WS-IDX-LOJA)
133200         IF TAB-CRB-COR(WS-IDX-LOJA,
133300                    TAB-GRD-IDX-COR(WS-IDX-SKU)) NOT = "S"
133400             MOVE "S" TO TAB-CRB-COR(WS-IDX-LOJA,
133500                    TAB-GRD-IDX-COR(WS-IDX-SKU))
133600             ADD 1 TO TAB-LOJ-COR-COBERTA-QTD(WS-IDX-LOJA)
133700         END-IF
133800         IF TAB-TMB-TAM(WS-IDX-LOJA,
133900                    TAB-GRD-IDX-TAM(WS-IDX-SKU)) NOT = "S"
134000             MOVE "S" TO TAB-TMB-TAM(WS-IDX-LOJA,
134100                    TAB-GRD-IDX-TAM(WS-IDX-SKU))
134200             ADD 1 TO TAB-LOJ-TAM-COBERTA-QTD(WS-IDX-LOJA)
134300         END-IF
134400     END-IF.
134500*
134600 P622-FIM.
134700*-----------------------------------------------------------------
134800*    G R A V A C A O   D O   D E T A L H E   ( U 9 )
134900*-----------------------------------------------------------------
135000 P700-GRAVA-DETALHE.
135100*
135200     PERFORM P710-GRAVA-POR-SKU THRU P710-FIM
135300             VARYING WS-IDX-SKU FROM 1 BY 1
135400             UNTIL WS-IDX-SKU > WS-QT-SKU.
135500*
135600 P700-FIM.
135700*
135800 P710-GRAVA-POR-SKU.
135900*
136000     PERFORM P715-GRAVA-POR-LOJA THRU P715-FIM
136100             VARYING WS-IDX-LOJA2 FROM 1 BY 1
136200             UNTIL WS-IDX-LOJA2 > WS-QT-LOJA.
136300*
136400 P710-FIM.
136500*
136600 P715-GRAVA-POR-LOJA.
136700*
136800     MOVE TAB-MRK-COLUNA(WS-IDX-LOJA2) TO WS-IDX-LOJA.
136900     IF TAB-MTZ-COL(WS-IDX-SKU, WS-IDX-LOJA) > ZERO
137000         PERFORM P720-GRAVA-UM-DETALHE THRU P720-FIM
137100     END-IF.
137200*
137300 P715-FIM.
137400*
137500 P720-GRAVA-UM-DETALHE.
137600*
137700     MOVE TAB-GRD-SKU-ID(WS-IDX-SKU)      TO SKU-ID.
137800     MOVE TAB-GRD-PART-CD(WS-IDX-SKU)     TO PART-CD OF
137900                                               REG-ALOC-DETALHE.
138000     MOVE TAB-GRD-COLOR-CD(WS-IDX-SKU)    TO COLOR-CD OF
138100                                               REG-ALOC-DETALHE.
138200     MOVE TAB-GRD-SIZE-CD(WS-IDX-SKU)     TO SIZE-CD OF
138300                                               REG-ALOC-DETALHE.
138400     MOVE TAB-LJR-SHOP-ID(WS-IDX-LOJA2)   TO SHOP-ID.
138500     MOVE TAB-MTZ-COL(WS-IDX-SKU, WS-IDX-LOJA) TO ALLOCATED-QTY.
138600     MOVE TAB-GRD-SUPRIMENTO(WS-IDX-SKU)  TO SUPPLY-QTY.
138700*
138800     IF TAB-GRD-EH-ESCASSO(WS-IDX-SKU)
138900         MOVE "SCARCE"           TO SKU-TYPE
139000     ELSE
139100         MOVE "ABUNDANT"         TO SKU-TYPE
139200     END-IF.
139300*
139400     EVALUATE TAB-LJR-TIER(WS-IDX-LOJA2)
139500         WHEN 1  MOVE "TIER_1_HIGH"   TO STORE-TIER
139600         WHEN 2  MOVE "TIER_2_MEDIUM" TO STORE-TIER
139700         WHEN OTHER MOVE "TIER_3_LOW" TO STORE-TIER
139800     END-EVALUATE.
139900*
140000     MOVE TAB-LJR-LIMITE(WS-IDX-LOJA2)    TO MAX-SKU-LIMIT.
140100*
140200     WRITE REG-ALOC-DETALHE.
140300*
140400 P720-FIM.
140500*-----------------------------------------------------------------
140600*    R E L A T O R I O   R E S U M O   ( U 1 0 )
140700*-----------------------------------------------------------------
140800 P800-RELATORIO-RESUMO.
140900*
141000     PERFORM P810-CABECALHO-RELATORIO THRU P810-FIM.
141100     PERFORM P820-BLOCO-PARAMETROS   THRU P820-FIM.
141200     PERFORM P830-BLOCO-RESULTADOS   THRU P830-FIM.
141300     PERFORM P840-BLOCO-PASSOS       THRU P840-FIM.
141400     PERFORM P845-BLOCO-DIVERSIDADE  THRU P845-FIM.
141500     PERFORM P846-CLASSIFICACAO-COR-TAMANHO THRU P846-FIM.
141600     PERFORM P850-LISTAGEM-PASSOS    THRU P850-FIM.
141700*
141800 P899-FIM.
141900*
142000 P810-CABECALHO-RELATORIO.
142100*
142200     WRITE REG-RELATORIO FROM WS-LINHA-TITULO
142300             AFTER ADVANCING TOP-OF-FORM.
142400     WRITE REG-RELATORIO FROM WS-LINHA-BRANCO.
142500*
142600     MOVE WS-SCENARIO-NAME       TO WS-LC-CENARIO.
142700     WRITE REG-RELATORIO FROM WS-LINHA-CENARIO.
142800*
142900     MOVE WS-TARGET-STYLE        TO WS-LE-ESTILO.
143000     WRITE REG-RELATORIO FROM WS-LINHA-ESTILO.
143100     WRITE REG-RELATORIO FROM WS-LINHA-BRANCO.
143200*
143300 P810-FIM.
143400*
143500 P820-BLOCO-PARAMETROS.
143600*
143700     MOVE WS-TEMPERATURA-EDIT-CPO TO WS-LP-TEMPERATURA.
143800     WRITE REG-RELATORIO FROM WS-LINHA-PARM.
143900     WRITE REG-RELATORIO FROM WS-LINHA-BRANCO.
144000*
144100 P820-FIM.
144200*
144300 P830-BLOCO-RESULTADOS.
144400*
144500     MOVE WS-TOTAL-SUPRIMENTO    TO WS-LR1-SUPRIMENTO.
144600     WRITE REG-RELATORIO FROM WS-LINHA-RESULT-1.
144700*
144800     MOVE WS-TOTAL-ALOCADO       TO WS-LR2-ALOCADO.
144900     MOVE WS-TAXA-ALOCACAO       TO WS-LR2-TAXA.
145000     WRITE REG-RELATORIO FROM WS-LINHA-RESULT-2.
145100*
145200     MOVE WS-QT-LOJAS-ATENDIDAS  TO WS-LR3-LOJAS.
145300     MOVE WS-QT-LOJA             TO WS-LR3-LOJAS-TOTAL.
145400     WRITE REG-RELATORIO FROM WS-LINHA-RESULT-3.
145500     WRITE REG-RELATORIO FROM WS-LINHA-BRANCO.
145600*
145700 P830-FIM.
145800*
145900 P840-BLOCO-PASSOS.
146000*
146100     MOVE WS-OBJETIVO-PASSO1     TO WS-LPS1-OBJETIVO.
146200     MOVE WS-QT-PARES-PASSO1     TO WS-LPS1-PARES.
146300     WRITE REG-RELATORIO FROM WS-LINHA-PASSOS-1.
146400*
146500     MOVE WS-QT-UNID-PASSO2      TO WS-LPS2-UNIDADES.
146600     WRITE REG-RELATORIO FROM WS-LINHA-PASSOS-2.
146700*
146800     MOVE WS-QT-UNID-PASSO3      TO WS-LPS3-UNIDADES.
146900     WRITE REG-RELATORIO FROM WS-LINHA-PASSOS-3.
147000     WRITE REG-RELATORIO FROM WS-LINHA-BRANCO.
147100*
147200 P840-FIM.
147300*
147400 P845-BLOCO-DIVERSIDADE.
147500*
147600     WRITE REG-RELATORIO FROM WS-LINHA-DIVERSIDADE-CAB.
147700*
147800     MOVE WS-QT-COR              TO WS-LDC-TOTAL.
147900     MOVE WS-MEDIA-RATIO-COR     TO WS-LDC-MEDIA.
148000     MOVE WS-MAX-RATIO-COR       TO WS-LDC-MAX.
148100     MOVE WS-MIN-RATIO-COR       TO WS-LDC-MIN.
148200     WRITE REG-RELATORIO FROM WS-LINHA-DIVERSIDADE-COR.
148300*
148400     MOVE WS-QT-TAM              TO WS-LDT-TOTAL.
148500     MOVE WS-MEDIA-RATIO-TAM     TO WS-LDT-MEDIA.
148600     MOVE WS-MAX-RATIO-TAM       TO WS-LDT-MAX.
148700     MOVE WS-MIN-RATIO-TAM       TO WS-LDT-MIN.
148800     WRITE REG-RELATORIO FROM WS-LINHA-DIVERSIDADE-TAM.
148900     WRITE REG-RELATORIO FROM WS-LINHA-BRANCO.
149000*
149100 P845-FIM.
149200*-----------------------------------------------------------------
149300*    C L A S S I F I C A C A O   P O R   C O R / T A M A N H O
149400*    ( U 3 )  - BLOCO INCLUIDO CONFORME TICKET 0145
149500*-----------------------------------------------------------------
149600 P846-CLASSIFICACAO-COR-TAMANHO.
149700*
149800     WRITE REG-RELATORIO FROM WS-LINHA-CLASSIF-CAB.
149900     WRITE REG-RELATORIO FROM WS-LINHA-BRANCO.
150000*
150100     WRITE REG-RELATORIO FROM WS-LINHA-CLASSIF-COR-CAB.
150200     PERFORM P846A-LISTA-COR THRU P846A-FIM
150300             VARYING WS-IDX-COR FROM 1 BY 1
150400             UNTIL WS-IDX-COR > WS-QT-COR.
150500     WRITE REG-RELATORIO FROM WS-LINHA-BRANCO.
150600*
150700     WRITE REG-RELATORIO FROM WS-LINHA-CLASSIF-TAM-CAB.
150800     PERFORM P846B-LISTA-TAM THRU P846B-FIM
150900             VARYING WS-IDX-TAM FROM 1 BY 1
151000             UNTIL WS-IDX-TAM > WS-QT-TAM.
151100     WRITE REG-RELATORIO FROM WS-LINHA-BRANCO.
151200*
151300     MOVE WS-QT-ESCASSO-BASICO   TO WS-LCX-BASICO.
151400     MOVE WS-QT-ESCASSO-PROPAG   TO WS-LCX-PROPAG.
151500     MOVE WS-QT-ABUNDANTE-GERAL  TO WS-LCX-ABUND.
151600     WRITE REG-RELATORIO FROM WS-LINHA-CLASSIF-TOTAIS.
151700     WRITE REG-RELATORIO FROM WS-LINHA-BRANCO.
151800*
151900 P846-FIM.
152000*
152100 P846A-LISTA-COR.
152200*
152300     MOVE TAB-COR-CODIGO(WS-IDX-COR)      TO WS-LCC-CODIGO.
152400     MOVE TAB-COR-QTD-SKU(WS-IDX-COR)     TO WS-LCC-TOTAL.
152500     MOVE TAB-COR-QTD-ESCASSO(WS-IDX-COR) TO WS-LCC-ESCASSO.
152600     MOVE TAB-COR-QTD-ABUND(WS-IDX-COR)   TO WS-LCC-ABUND.
152700     MOVE TAB-COR-SUPRIMENTO(WS-IDX-COR)  TO WS-LCC-SUPRIMENTO.
152800     WRITE REG-RELATORIO FROM WS-LINHA-CLASSIF-COR-DET.
152900*
153000 P846A-FIM.
153100*
153200 P846B-LISTA-TAM.
153300*
153400     MOVE TAB-TAM-CODIGO(WS-IDX-TAM)      TO WS-LCT-CODIGO.
153500     MOVE TAB-TAM-QTD-SKU(WS-IDX-TAM)     TO WS-LCT-TOTAL.
153600     MOVE TAB-TAM-QTD-ESCASSO(WS-IDX-TAM) TO WS-LCT-ESCASSO.
153700     MOVE TAB-TAM-QTD-ABUND(WS-IDX-TAM)   TO WS-LCT-ABUND.
153800     MOVE TAB-TAM-SUPRIMENTO(WS-IDX-TAM)  TO WS-LCT-SUPRIMENTO.
153900     WRITE REG-RELATORIO FROM WS-LINHA-CLASSIF-TAM-DET.
154000*
154100 P846B-FIM.
154200*-----------------------------------------------------------------
154300*    L I S T A G E M   D A S   M A T R I Z E S   P O R   P A S S O
154400*-----------------------------------------------------------------
154500 P850-LISTAGEM-PASSOS.
154600*
154700     PERFORM P852-LISTA-PASSO1  THRU P852-FIM.
154800     PERFORM P854-LISTA-PASSO2  THRU P854-FIM.
154900     PERFORM P856-LISTA-PASSO3  THRU P856-FIM.
155000*
155100 P850-FIM.
155200*
155300 P852-LISTA-PASSO1.
155400*
155500     INITIALIZE TABELA-COR-COBERTA.
155600     INITIALIZE TABELA-TAM-COBERTA.
155700     MOVE ZERO TO WS-QT-LOJAS-ATENDIDAS.
155800*
155900     WRITE REG-RELATORIO FROM WS-LINHA-PASSO-CAB.
156000*
156100     PERFORM P862-LISTA-PASSO1-LOJA THRU P862-FIM
156200             VARYING WS-IDX-LOJA2 FROM 1 BY 1
156300             UNTIL WS-IDX-LOJA2 > WS-QT-LOJA.
156400*
156500     MOVE WS-QT-LOJAS-ATENDIDAS  TO WS-LPT-UNID.
156600     WRITE REG-RELATORIO FROM WS-LINHA-PASSO-TOT.
156700     WRITE REG-RELATORIO FROM WS-LINHA-BRANCO.
156800*
156900 P852-FIM.
157000*
157100 P862-LISTA-PASSO1-LOJA.
157200*
157300     MOVE TAB-MRK-COLUNA(WS-IDX-LOJA2) TO WS-IDX-LOJA.
157400     MOVE ZERO TO WS-SOMA-LINHA
157500                  TAB-LOJ-COR-COBERTA-QTD(WS-IDX-LOJA)
157600                  TAB-LOJ-TAM-COBERTA-QTD(WS-IDX-LOJA).
157700     PERFORM P863-ACUMULA-PASSO1-SKU THRU P863-FIM
157800             VARYING WS-IDX-SKU FROM 1 BY 1
157900             UNTIL WS-IDX-SKU > WS-QT-SKU.
158000     MOVE TAB-LJR-SHOP-ID(WS-IDX-LOJA2)  TO WS-LPD-SHOP-ID.
158100     MOVE TAB-LJR-TIER(WS-IDX-LOJA2)     TO WS-LPD-TIER.
158200     MOVE WS-SOMA-LINHA                  TO WS-LPD-UNID.
158300     MOVE TAB-LOJ-COR-COBERTA-QTD(WS-IDX-LOJA) TO WS-LPD-CORES.
158400     MOVE TAB-LOJ-TAM-COBERTA-QTD(WS-IDX-LOJA) TO WS-LPD-TAM.
158500     WRITE REG-RELATORIO FROM WS-LINHA-PASSO-DET.
158600     ADD WS-SOMA-LINHA TO WS-QT-LOJAS-ATENDIDAS.
158700*
158800 P862-FIM.
158900*
159000 P863-ACUMULA-PASSO1-SKU.
159100*
159200     IF TAB-MP1-COL(WS-IDX-SKU, WS-IDX-LOJA) > ZERO
159300         ADD TAB-MP1-COL(WS-IDX-SKU, WS-IDX-LOJA)
159400                 TO WS-SOMA-LINHA
159500         IF TAB-CRB-COR(WS-IDX-LOJA,
159600                  TAB-GRD-IDX-COR(WS-IDX-SKU)) NOT = "S"
159700             MOVE "S" TO TAB-CRB-COR(WS-IDX-LOJA,
159800                  TAB-GRD-IDX-COR(WS-IDX-SKU))
159900             ADD 1 TO TAB-LOJ-COR-COBERTA-QTD(WS-IDX-LOJA)
160000         END-IF
160100         IF TAB-TMB-TAM(WS-IDX-LOJA,
160200                  TAB-GRD-IDX-TAM(WS-IDX-SKU)) NOT = "S"
160300             MOVE "S" TO TAB-TMB-TAM(WS-IDX-LOJA,
160400                  TAB-GRD-IDX-TAM(WS-IDX-SKU))
160500             ADD 1 TO TAB-LOJ-TAM-COBERTA-QTD(WS-IDX-LOJA)
160600         END-IF
160700     END-IF.
160800*
160900 P863-FIM.
161000*
161100 P854-LISTA-PASSO2.
161200*
161300     INITIALIZE TABELA-COR-COBERTA.
161400     INITIALIZE TABELA-TAM-COBERTA.
161500     MOVE ZERO TO WS-QT-LOJAS-ATENDIDAS.
161600*
161700     WRITE REG-RELATORIO FROM WS-LINHA-PASSO-CAB.
161800*
161900     PERFORM P864-LISTA-PASSO2-LOJA THRU P864-FIM
162000             VARYING WS-IDX-LOJA2 FROM 1 BY 1
162100             UNTIL WS-IDX-LOJA2 > WS-QT-LOJA.
162200*
162300     MOVE WS-QT-LOJAS-ATENDIDAS  TO WS-LPT-UNID.
162400     WRITE REG-RELATORIO FROM WS-LINHA-PASSO-TOT.
162500     WRITE REG-RELATORIO FROM WS-LINHA-BRANCO.
162600*
162700 P854-FIM.
162800*
162900 P864-LISTA-PASSO2-LOJA.
163000*
163100     MOVE TAB-MRK-COLUNA(WS-IDX-LOJA2) TO WS-IDX-LOJA.
163200     MOVE ZERO TO WS-SOMA-LINHA
163300                  TAB-LOJ-COR-COBERTA-QTD(WS-IDX-LOJA)
163400                  TAB-LOJ-TAM-COBERTA-QTD(WS-IDX-LOJA).
163500     PERFORM P865-ACUMULA-PASSO2-SKU THRU P865-FIM
163600             VARYING WS-IDX-SKU FROM 1 BY 1
163700             UNTIL WS-IDX-SKU > WS-QT-SKU.
163800     MOVE TAB-LJR-SHOP-ID(WS-IDX-LOJA2)  TO WS-LPD-SHOP-ID.
163900     MOVE TAB-LJR-TIER(WS-IDX-LOJA2)     TO WS-LPD-TIER.
164000     MOVE WS-SOMA-LINHA                  TO WS-LPD-UNID.
164100     MOVE TAB-LOJ-COR-COBERTA-QTD(WS-IDX-LOJA) TO WS-LPD-CORES.
164200     MOVE TAB-LOJ-TAM-COBERTA-QTD(WS-IDX-LOJA) TO WS-LPD-TAM.
164300     WRITE REG-RELATORIO FROM WS-LINHA-PASSO-DET.
164400     ADD WS-SOMA-LINHA TO WS-QT-LOJAS-ATENDIDAS.
164500*
164600 P864-FIM.
164700*
164800 P865-ACUMULA-PASSO2-SKU.
164900*
165000     IF TAB-MP2-COL(WS-IDX-SKU, WS-IDX-LOJA) > ZERO
165100         ADD TAB-MP2-COL(WS-IDX-SKU, WS-IDX-LOJA)
165200                 TO WS-SOMA-LINHA
165300         IF TAB-CRB-COR(WS-IDX-LOJA,
165400                  TAB-GRD-IDX-COR(WS-IDX-SKU)) NOT = "S"
165500             MOVE "S" TO TAB-CRB-COR(WS-IDX-LOJA,
165600                  TAB-GRD-IDX-COR(WS-IDX-SKU))
165700             ADD 1 TO TAB-LOJ-COR-COBERTA-QTD(WS-IDX-LOJA)
165800         END-IF
165900         IF TAB-TMB-TAM(WS-IDX-LOJA,
166000                  TAB-GRD-IDX-TAM(WS-IDX-SKU)) NOT = "S"
166100             MOVE "S" TO TAB-TMB-TAM(WS-IDX-LOJA,
166200                  TAB-GRD-IDX-TAM(WS-IDX-SKU))
166300             ADD 1 TO TAB-LOJ-TAM-COBERTA-QTD(WS-IDX-LOJA)
166400         END-IF
166500     END-IF.
166600*
166700 P865-FIM.
166800*
166900 P856-LISTA-PASSO3.
167000*
167100     INITIALIZE TABELA-COR-COBERTA.
167200     INITIALIZE TABELA-TAM-COBERTA.
167300     MOVE ZERO TO WS-QT-LOJAS-ATENDIDAS.
167400*
167500     WRITE REG-RELATORIO FROM WS-LINHA-PASSO-CAB.
167600*
167700     PERFORM P866-LISTA-PASSO3-LOJA THRU P866-FIM
167800             VARYING WS-IDX-LOJA2 FROM 1 BY 1
167900             UNTIL WS-IDX-LOJA2 > WS-QT-LOJA.
168000*
168100     MOVE WS-QT-LOJAS-ATENDIDAS  TO WS-LPT-UNID.
168200     WRITE REG-RELATORIO FROM WS-LINHA-PASSO-TOT.
168300*
168400*    (SE O UPSI-0 DO TURNO NOTURNO ESTIVER LIGADO, GRAVA UMA
168500*     LINHA DE CONFERENCIA COM O CONTADOR DE SUPORTE.)
168600*
168700     IF UPSI-DEBUG-LIGADO
168800         DISPLAY "SDGR0400 - DEBUG - TOTAL PASSO 3: "
168900                 WS-QT-LOJAS-ATENDIDAS
169000     END-IF.
169100*
169200 P856-FIM.
169300*
169400 P866-LISTA-PASSO3-LOJA.
169500*
169600     MOVE TAB-MRK-COLUNA(WS-IDX-LOJA2) TO WS-IDX-LOJA.
169700     MOVE ZERO TO WS-SOMA-LINHA
169800                  TAB-LOJ-COR-COBERTA-QTD(WS-IDX-LOJA)
169900                  TAB-LOJ-TAM-COBERTA-QTD(WS-IDX-LOJA).
170000     PERFORM P867-ACUMULA-PASSO3-SKU THRU P867-FIM
170100             VARYING WS-IDX-SKU FROM 1 BY 1
170200             UNTIL WS-IDX-SKU > WS-QT-SKU.
170300     MOVE TAB-LJR-SHOP-ID(WS-IDX-LOJA2)  TO WS-LPD-SHOP-ID.
170400     MOVE TAB-LJR-TIER(WS-IDX-LOJA2)     TO WS-LPD-TIER.
170500     MOVE WS-SOMA-LINHA                  TO WS-LPD-UNID.
170600     MOVE TAB-LOJ-COR-COBERTA-QTD(WS-IDX-LOJA) TO WS-LPD-CORES.
170700     MOVE TAB-LOJ-TAM-COBERTA-QTD(WS-IDX-LOJA) TO WS-LPD-TAM.
170800     WRITE REG-RELATORIO FROM WS-LINHA-PASSO-DET.
170900     ADD WS-SOMA-LINHA TO WS-QT-LOJAS-ATENDIDAS.
171000*
171100 P866-FIM.
171200*
171300 P867-ACUMULA-PASSO3-SKU.
171400*
171500     IF TAB-MP3-COL(WS-IDX-SKU, WS-IDX-LOJA) > ZERO
171600         ADD TAB-MP3-COL(WS-IDX-SKU, WS-IDX-LOJA)
171700                 TO WS-SOMA-LINHA
171800         IF TAB-CRB-COR(WS-IDX-LOJA,
171900                  TAB-GRD-IDX-COR(WS-IDX-SKU)) NOT = "S"
172000             MOVE "S" TO TAB-CRB-COR(WS-IDX-LOJA,
172100                  TAB-GRD-IDX-COR(WS-IDX-SKU))
172200             ADD 1 TO TAB-LOJ-COR-COBERTA-QTD(WS-IDX-LOJA)
172300         END-IF
172400         IF TAB-TMB-TAM(WS-IDX-LOJA,
172500                  TAB-GRD-IDX-TAM(WS-IDX-SKU)) NOT = "S"
172600             MOVE "S" TO TAB-TMB-TAM(WS-IDX-LOJA,
172700                  TAB-GRD-IDX-TAM(WS-IDX-SKU))
172800             ADD 1 TO TAB-LOJ-TAM-COBERTA-QTD(WS-IDX-LOJA)
172900         END-IF
173000     END-IF.
173100*
173200 P867-FIM.
173300*-----------------------------------------------------------------
173400*    E N C E R R A M E N T O
173500*-----------------------------------------------------------------
173600 P900-ENCERRA.
173700*
173800     CLOSE ARQ-GRADE
173900           ARQ-LOJA
174000           ARQ-PARM
174100           ARQ-DETALHE
174200           ARQ-RELATORIO.
174300*
174400 P900-FIM.
174500*-----------------------------------------------------------------
174600 END PROGRAM SDGR0400.
