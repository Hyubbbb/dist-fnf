000100******************************************************************
000200* Author: J. C. MOTTA
000300* Date: 11/09/1988
000400* Purpose: GERADOR DE NUMERO PSEUDO-ALEATORIO (CONGRUENCIA LINEAR)
000500******************************************************************
000600*-----------------------------------------------------------------
000700 IDENTIFICATION DIVISION.
000800*-----------------------------------------------------------------
000900 PROGRAM-ID.    SDGR0920.
001000 AUTHOR.        J. C. MOTTA.
001100 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - CONFECCOES REUNIDAS.
001200 DATE-WRITTEN.  11/09/1988.
001300 DATE-COMPILED.
001400 SECURITY.      USO INTERNO - ROTINA DE SUPORTE, NAO EXECUTAVEL
001500                 ISOLADAMENTE.
001600*-----------------------------------------------------------------
001700*    R E G I S T R O   D E   A L T E R A C O E S
001800*-----------------------------------------------------------------
001900* 11/09/1988 JCM  0000  PRIMEIRA VERSAO - GERADOR CONGRUENCIAL
002000* 11/09/1988 JCM  0000  LINEAR (MULTIPLICADOR DE PARK-MILLER)
002100* 11/09/1988 JCM  0000  PARA USO NA ROTINA DE PRIORIDADE DE LOJA
002200* 22/02/1989 JCM  0031  AJUSTADO WS-MODULO PARA 2**31-1 CONFORME
002300* 22/02/1989 JCM  0031  MANUAL DO GERADOR MINIMAL STANDARD
002400* 03/07/1991 RQS  0058  INCLUIDA VALIDACAO DE SEMENTE ZERO
002500* 03/07/1991 RQS  0058  (SEMENTE ZERO TRAVA O GERADOR EM ZERO)
002600* 14/01/1994 RQS  0070  REVISAO GERAL DE COMENTARIOS
002700* 19/12/1998 LMF  0091  REVISAO PARA VIRADA DO ANO 2000. ESTA
002800* 19/12/1998 LMF  0091  ROTINA NAO MANIPULA DATAS, SEM IMPACTO.
002900* 19/12/1998 LMF  0091  REGISTRADO POR EXIGENCIA DO COMITE Y2K.
003000* 08/05/2003 LMF  0104  PADRONIZADO CABECALHO CONFORME NORMA
003100* 08/05/2003 LMF  0104  DE PROGRAMACAO DA DIVISAO 04/2003.
003200*-----------------------------------------------------------------
003300 ENVIRONMENT DIVISION.
003400*-----------------------------------------------------------------
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     CLASS CLASSE-NUMERICA IS "0" THRU "9".
003800*-----------------------------------------------------------------
003900 DATA DIVISION.
004000*-----------------------------------------------------------------
004100 WORKING-STORAGE SECTION.
004200*-----------------------------------------------------------------
004300* CONSTANTES DO GERADOR MINIMAL STANDARD (PARK & MILLER, 1988)
004400*-----------------------------------------------------------------
004500 77  WS-MULTIPLICADOR              PIC 9(9)   COMP  VALUE 16807.
004600 77  WS-MODULO                     PIC 9(9)   COMP
004700                                               VALUE 2147483647.
004800 77  WS-PRODUTO                    PIC 9(18)  COMP  VALUE ZERO.
004900 77  WS-QUOCIENTE                  PIC 9(9)   COMP  VALUE ZERO.
005000 77  WS-RESTO                      PIC 9(9)   COMP  VALUE ZERO.
005100*-----------------------------------------------------------------
005200* VISAO ALTERNATIVA DO RESTO PARA CONFERENCIA EM TELA DE SUPORTE
005300*-----------------------------------------------------------------
005400 01  WS-RESTO-GRUPO.
005500     05  WS-RESTO-DISPLAY           PIC 9(9).
005600 01  WS-RESTO-PARTES REDEFINES WS-RESTO-GRUPO.
005700     05  WS-RESTO-FAIXA-ALTA        PIC 9(5).
005800     05  WS-RESTO-FAIXA-BAIXA       PIC 9(4).
005900*-----------------------------------------------------------------
006000* VISAO ALTERNATIVA DO PRODUTO INTERMEDIARIO (CONFERENCIA)
006100*-----------------------------------------------------------------
006200 01  WS-PRODUTO-GRUPO.
006300     05  WS-PRODUTO-DISPLAY         PIC 9(18).
006400 01  WS-PRODUTO-PARTES REDEFINES WS-PRODUTO-GRUPO.
006500     05  WS-PRODUTO-METADE-ALTA     PIC 9(9).
006600     05  WS-PRODUTO-METADE-BAIXA    PIC 9(9).
006700*-----------------------------------------------------------------
006800* VISAO ALTERNATIVA DA SEMENTE RECEBIDA (CONFERENCIA)
006900*-----------------------------------------------------------------
007000 01  WS-SEMENTE-GRUPO.
007100     05  WS-SEMENTE-DISPLAY         PIC 9(9).
007200 01  WS-SEMENTE-PARTES REDEFINES WS-SEMENTE-GRUPO.
007300     05  WS-SEMENTE-FAIXA-ALTA      PIC 9(5).
007400     05  WS-SEMENTE-FAIXA-BAIXA     PIC 9(4).
007500*-----------------------------------------------------------------
007600 LINKAGE SECTION.
007700*-----------------------------------------------------------------
007800 01  LKS-PARM-ALEATORIO.
007900     05  LKS-SEMENTE               PIC 9(9)  COMP.
008000     05  LKS-VALOR-UNIFORME        PIC 9V9(9).
008100*-----------------------------------------------------------------
008200* LKS-SEMENTE        = ENTRA COM A SEMENTE ATUAL, RETORNA A
008300*                      PROXIMA SEMENTE DA SEQUENCIA (0 A M-1)
008400* LKS-VALOR-UNIFORME = RETORNA VALOR UNIFORME EM [0,1)
008500*-----------------------------------------------------------------
008600*-----------------------------------------------------------------
008700 PROCEDURE DIVISION USING LKS-PARM-ALEATORIO.
008800*-----------------------------------------------------------------
008900 P100-GERA-PROXIMO.
009000*
009100     IF LKS-SEMENTE = ZERO
009200         MOVE 1                     TO LKS-SEMENTE
009300     END-IF.
009400*
009500     MOVE LKS-SEMENTE            TO WS-SEMENTE-DISPLAY.
009600*
009700     MULTIPLY WS-MULTIPLICADOR BY LKS-SEMENTE
009800             GIVING WS-PRODUTO.
009900*
010000     MOVE WS-PRODUTO             TO WS-PRODUTO-DISPLAY.
010100*
010200     DIVIDE WS-PRODUTO BY WS-MODULO
010300             GIVING WS-QUOCIENTE
010400             REMAINDER WS-RESTO.
010500*
010600     MOVE WS-RESTO               TO WS-RESTO-DISPLAY.
010700     MOVE WS-RESTO               TO LKS-SEMENTE.
010800*
010900     DIVIDE WS-RESTO BY WS-MODULO
011000             GIVING LKS-VALOR-UNIFORME ROUNDED.
011100*
011200 P100-FIM.
011300*
011400     GOBACK.
011500*-----------------------------------------------------------------
011600 END PROGRAM SDGR0920.
