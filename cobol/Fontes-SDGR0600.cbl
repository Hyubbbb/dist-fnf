000100******************************************************************
000200* Author: R. Q. SILVEIRA
000300* Date: 30/09/1987
000400* Purpose: AGRUPAMENTO DE LINHAS DE PEDIDO POR ESTILO/COR/TAMANHO,
000500*          COM RELATORIO ESTATISTICO DO LOTE PROCESSADO.
000600******************************************************************
000700*-----------------------------------------------------------------
000800 IDENTIFICATION DIVISION.
000900*-----------------------------------------------------------------
001000 PROGRAM-ID.    SDGR0600.
001100 AUTHOR.        R. Q. SILVEIRA.
001200 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - CONFECCOES REUNIDAS.
001300 DATE-WRITTEN.  30/09/1987.
001400 DATE-COMPILED.
001500 SECURITY.      USO INTERNO - PRE-PROCESSAMENTO DO ARQUIVO DE
001600                 PEDIDO ANTES DA CARGA DO SDGR0400/SDGR0500.
001700*-----------------------------------------------------------------
001800*    R E G I S T R O   D E   A L T E R A C O E S
001900*-----------------------------------------------------------------
002000* 30/09/1987 RQS  0012  PRIMEIRA VERSAO. AGRUPA LINHAS DE PEDIDO
002100* 30/09/1987 RQS  0012  REPETIDAS DE UM MESMO SKU (ESTILO+COR+
002200* 30/09/1987 RQS  0012  TAMANHO) EM UM UNICO REGISTRO DE SAIDA.
002300* 12/03/1988 RQS  0016  INCLUIDO O RELATORIO DE ESTATISTICAS DO
002400* 12/03/1988 RQS  0016  LOTE (CONTAGENS, MEDIA, MAXIMO, MINIMO).
002500* 11/09/1988 JCM  0013  ROTINA PASSA A SER EXECUTADA ANTES DE
002600* 11/09/1988 JCM  0013  TODA CARGA DO SDGR0400 E DO SDGR0500,
002700* 11/09/1988 JCM  0013  ELIMINANDO GRADES REPETIDAS NO PEDIDO.
002800* 03/07/1991 RQS  0058  CORRIGIDO O CALCULO DA MEDIA - ANTES
002900* 03/07/1991 RQS  0058  TRUNCAVA, AGORA ARREDONDA A 2 CASAS.
003000* 14/01/1994 RQS  0070  REVISAO GERAL DE COMENTARIOS DO PROGRAMA.
003100* 19/12/1998 LMF  0091  REVISAO PARA VIRADA DO ANO 2000. O
003200* 19/12/1998 LMF  0091  PROGRAMA NAO POSSUI CAMPO DE DATA. SEM
003300* 19/12/1998 LMF  0091  IMPACTO. REGISTRADO POR EXIGENCIA DO
003400* 19/12/1998 LMF  0091  COMITE Y2K.
003500* 08/05/2003 LMF  0104  PADRONIZADO CABECALHO CONFORME NORMA
003600* 08/05/2003 LMF  0104  DE PROGRAMACAO DA DIVISAO 04/2003.
003700* 25/02/2009 PCA  0171  AUMENTADO O CONTADOR DE DISTINTOS DE
003800* 25/02/2009 PCA  0171  9(03) PARA 9(04), VOLUME DE SKUS CRESCEU
003900* 25/02/2009 PCA  0171  ACIMA DE 999 EM ALGUNS LOTES DE PEDIDO.
004000* 22/09/2011 PCA  0151  CORRIGIDAS AS PICTURES EDITADAS DO RELATORIO
004100* 22/09/2011 PCA  0151  DE ESTATISTICAS (CONTAGENS, TOTAL, MEDIA,
004200* 22/09/2011 PCA  0151  MAXIMO E MINIMO), PADRONIZADAS PARA PONTO
004300* 22/09/2011 PCA  0151  DECIMAL / VIRGULA DE MILHAR.
004400*-----------------------------------------------------------------
004500 ENVIRONMENT DIVISION.
004600*-----------------------------------------------------------------
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     CLASS CLASSE-NUMERICA IS "0" THRU "9".
005100*-----------------------------------------------------------------
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT ARQ-PEDIDO    ASSIGN TO PEDIN
005500            ORGANIZATION IS SEQUENTIAL
005600            FILE STATUS  IS WS-FS-PEDIDO.
005700     SELECT ARQ-AGRUPADO  ASSIGN TO PEDOUT
005800            ORGANIZATION IS SEQUENTIAL.
005900     SELECT ARQ-RELATORIO ASSIGN TO RELOUT
006000            ORGANIZATION IS SEQUENTIAL.
006100     SELECT SORT-PEDIDO   ASSIGN TO SORTWK1.
006200*-----------------------------------------------------------------
006300 DATA DIVISION.
006400*-----------------------------------------------------------------
006500 FILE SECTION.
006600*-----------------------------------------------------------------
006700 FD  ARQ-PEDIDO
006800     LABEL RECORDS ARE STANDARD.
006900     COPY PEDIDO.
007000*
007100 FD  ARQ-AGRUPADO
007200     LABEL RECORDS ARE STANDARD.
007300     COPY PEDAGR.
007400*
007500 FD  ARQ-RELATORIO
007600     LABEL RECORDS ARE STANDARD.
007700 01  REG-RELATORIO                  PIC X(132).
007800*
007900 SD  SORT-PEDIDO.
008000 01  REG-SORT-PEDIDO.
008100     05  SD-PART-CD                  PIC X(10).
008200     05  SD-COLOR-CD                 PIC X(05).
008300     05  SD-SIZE-CD                  PIC X(05).
008400     05  SD-ORD-QTY                  PIC 9(09).
008500*-----------------------------------------------------------------
008600 WORKING-STORAGE SECTION.
008700*-----------------------------------------------------------------
008800 77  WS-FS-PEDIDO                  PIC XX     VALUE "00".
008900     88  WS-FS-PEDIDO-OK                      VALUE "00".
009000*
009100 77  WS-EOF-PEDIDO                 PIC X      VALUE "N".
009200     88  FIM-PEDIDO                           VALUE "S".
009300*
009400 77  WS-PRIMEIRA-CHAVE             PIC X      VALUE "S".
009500     88  WS-EH-PRIMEIRA-CHAVE                 VALUE "S".
009600*
009700 01  WS-REG-SORT.
009800     05  WS-PART-CD                   PIC X(10).
009900     05  WS-COLOR-CD                  PIC X(05).
010000     05  WS-SIZE-CD                   PIC X(05).
010100     05  WS-ORD-QTY                   PIC 9(09).
010200*-----------------------------------------------------------------
010300*    C O N T R O L E   D E   Q U E B R A   D E   C H A V E
010400*-----------------------------------------------------------------
010500 01  WS-CHAVE-ANTERIOR.
010600     05  WS-CA-PART-CD                PIC X(10)  VALUE SPACES.
010700     05  WS-CA-COLOR-CD               PIC X(05)  VALUE SPACES.
010800     05  WS-CA-SIZE-CD                PIC X(05)  VALUE SPACES.
010900 01  WS-CHAVE-ATUAL REDEFINES WS-CHAVE-ANTERIOR.
011000     05  WS-CH-PART-CD                PIC X(10).
011100     05  WS-CH-COLOR-CD               PIC X(05).
011200     05  WS-CH-SIZE-CD                PIC X(05).
011300*
011400 77  WS-ACUM-ORD-QTY               PIC 9(09)  COMP  VALUE ZERO.
011500*-----------------------------------------------------------------
011600*    A C U M U L A D O R E S   D A S   E S T A T I S T I C A S
011700*-----------------------------------------------------------------
011800 77  WS-QT-REGISTROS-BRUTOS        PIC 9(07)  COMP  VALUE ZERO.
011900 77  WS-QT-GRUPOS                  PIC 9(04)  COMP  VALUE ZERO.
012000 77  WS-QT-DISTINTOS-ESTILO        PIC 9(04)  COMP  VALUE ZERO.
012100 77  WS-QT-DISTINTOS-COR           PIC 9(04)  COMP  VALUE ZERO.
012200 77  WS-QT-DISTINTOS-TAMANHO       PIC 9(04)  COMP  VALUE ZERO.
012300 77  WS-TOTAL-GERAL-QTY            PIC 9(09)  COMP  VALUE ZERO.
012400 77  WS-MEDIA-GRUPO                PIC 9(07)V99      VALUE ZERO.
012500 77  WS-MAXIMO-GRUPO               PIC 9(09)  COMP  VALUE ZERO.
012600 77  WS-MINIMO-GRUPO               PIC 9(09)  COMP  VALUE 999999999.
012700*-----------------------------------------------------------------
012800*    T A B E L A S   D E   D I S T I N T O S   ( P A R A   A S
012900*    C O N T A G E N S   D O   R E L A T O R I O   F I N A L )
013000*-----------------------------------------------------------------
013100 01  TABELA-ESTILO.
013200     05  TAB-EST OCCURS 500 TIMES.
013300         10  TAB-EST-CODIGO         PIC X(10).
013400         10  FILLER                 PIC X(05).
013500 01  TABELA-COR.
013600     05  TAB-COR OCCURS 20 TIMES.
013700         10  TAB-COR-CODIGO         PIC X(05).
013800         10  FILLER                 PIC X(05).
013900 01  TABELA-TAMANHO.
014000     05  TAB-TAM OCCURS 20 TIMES.
014100         10  TAB-TAM-CODIGO         PIC X(05).
014200         10  FILLER                 PIC X(05).
014300*
014400 77  WS-IDX-BUSCA                  PIC 9(04)  COMP  VALUE ZERO.
014500 77  WS-ACHOU                      PIC X      VALUE "N".
014600     88  WS-ACHOU-SIM                         VALUE "S".
014700*-----------------------------------------------------------------
014800* VISAO EM PARTES DA MEDIA DO GRUPO (CONFERENCIA DE SUPORTE)
014900*-----------------------------------------------------------------
015000 01  WS-MEDIA-GRUPO-VISAO.
015100     05  WS-MEDIA-DISPLAY             PIC 9(07)V99.
015200 01  WS-MEDIA-GRUPO-PARTES REDEFINES WS-MEDIA-GRUPO-VISAO.
015300     05  WS-MEDIA-INTEIRO             PIC 9(07).
015400     05  WS-MEDIA-DECIMAL             PIC 99.
015500*-----------------------------------------------------------------
015600* VISAO EM PARTES DO TOTAL GERAL (CONFERENCIA DE SUPORTE)
015700*-----------------------------------------------------------------
015800 01  WS-TOTAL-GERAL-VISAO.
015900     05  WS-TOTAL-GERAL-DISPLAY       PIC 9(09).
016000 01  WS-TOTAL-GERAL-PARTES REDEFINES WS-TOTAL-GERAL-VISAO.
016100     05  WS-TOTAL-GERAL-MILHAR        PIC 9(06).
016200     05  WS-TOTAL-GERAL-UNIDADE       PIC 9(03).
016300*-----------------------------------------------------------------
016400*    A R E A S   D E   I M P R E S S A O   D O   R E L A T O R I O
016500*-----------------------------------------------------------------
016600 01  WS-LINHA-BRANCO                PIC X(132)  VALUE SPACES.
016700*
016800 01  WS-LINHA-TITULO.
016900     05  FILLER                     PIC X(40)
017000         VALUE "SDGR0600 - ESTATISTICAS DO AGRUPAMENTO".
017100     05  FILLER                     PIC X(92)  VALUE SPACES.
017200*
017300 01  WS-LINHA-EST-1.
017400     05  FILLER                     PIC X(22)  VALUE
017500         "LINHAS BRUTAS LIDAS..:".
017600     05  FILLER                     PIC X(01)  VALUE SPACE.
017700     05  WS-LE1-BRUTOS              PIC ZZZ,ZZ9.
017800     05  FILLER                     PIC X(04)  VALUE SPACES.
017900     05  FILLER                     PIC X(22)  VALUE
018000         "GRUPOS GRAVADOS......:".
018100     05  FILLER                     PIC X(01)  VALUE SPACE.
018200     05  WS-LE1-GRUPOS              PIC ZZZ,ZZ9.
018300     05  FILLER                     PIC X(63)  VALUE SPACES.
018400*
018500 01  WS-LINHA-EST-2.
018600     05  FILLER                     PIC X(22)  VALUE
018700         "ESTILOS DISTINTOS....:".
018800     05  FILLER                     PIC X(01)  VALUE SPACE.
018900     05  WS-LE2-ESTILOS             PIC ZZZ9.
019000     05  FILLER                     PIC X(04)  VALUE SPACES.
019100     05  FILLER                     PIC X(22)  VALUE
019200         "CORES DISTINTAS......:".
019300     05  FILLER                     PIC X(01)  VALUE SPACE.
019400     05  WS-LE2-CORES               PIC ZZZ9.
019500     05  FILLER                     PIC X(04)  VALUE SPACES.
019600     05  FILLER                     PIC X(22)  VALUE
019700         "TAMANHOS DISTINTOS...:".
019800     05  FILLER                     PIC X(01)  VALUE SPACE.
019900     05  WS-LE2-TAMANHOS            PIC ZZZ9.
020000     05  FILLER                     PIC X(39)  VALUE SPACES.
020100*
020200 01  WS-LINHA-EST-3.
020300     05  FILLER                     PIC X(22)  VALUE
020400         "TOTAL GERAL DE PECAS.:".
020500     05  FILLER                     PIC X(01)  VALUE SPACE.
020600     05  WS-LE3-TOTAL               PIC ZZZ,ZZZ,ZZ9.
020700     05  FILLER                     PIC X(04)  VALUE SPACES.
020800     05  FILLER                     PIC X(22)  VALUE
020900         "MEDIA POR GRUPO......:".
021000     05  FILLER                     PIC X(01)  VALUE SPACE.
021100     05  WS-LE3-MEDIA               PIC ZZ,ZZ9.99.
021200     05  FILLER                     PIC X(58)  VALUE SPACES.
021300*
021400 01  WS-LINHA-EST-4.
021500     05  FILLER                     PIC X(22)  VALUE
021600         "MAXIMO DE UM GRUPO...:".
021700     05  FILLER                     PIC X(01)  VALUE SPACE.
021800     05  WS-LE4-MAXIMO              PIC ZZZ,ZZZ,ZZ9.
021900     05  FILLER                     PIC X(04)  VALUE SPACES.
022000     05  FILLER                     PIC X(22)  VALUE
022100         "MINIMO DE UM GRUPO...:".
022200     05  FILLER                     PIC X(01)  VALUE SPACE.
022300     05  WS-LE4-MINIMO              PIC ZZZ,ZZZ,ZZ9.
022400     05  FILLER                     PIC X(54)  VALUE SPACES.
022500*-----------------------------------------------------------------
022600*-----------------------------------------------------------------
022700 PROCEDURE DIVISION.
022800*-----------------------------------------------------------------
022900 MAIN-PROCEDURE.
023000*
023100     PERFORM P110-ABRE-ARQUIVOS      THRU P110-FIM.
023200     PERFORM P300-AGRUPA             THRU P300-FIM.
023300     PERFORM P800-RELATORIO-ESTATISTICAS
023400                                      THRU P800-FIM.
023500     PERFORM P900-ENCERRA            THRU P900-FIM.
023600*
023700     GOBACK.
023800*-----------------------------------------------------------------
023900*    A B E R T U R A   D O S   A R Q U I V O S
024000*-----------------------------------------------------------------
024100 P110-ABRE-ARQUIVOS.
024200*
024300     OPEN INPUT  ARQ-PEDIDO.
024400     IF NOT WS-FS-PEDIDO-OK
024500         DISPLAY "SDGR0600 - ERRO ABERTURA ARQ-PEDIDO FS: "
024600                 WS-FS-PEDIDO
024700         PERFORM P900-ENCERRA THRU P900-FIM
024800     END-IF.
024900*
025000     OPEN OUTPUT ARQ-AGRUPADO.
025100     OPEN OUTPUT ARQ-RELATORIO.
025200*
025300 P110-FIM.
025400*-----------------------------------------------------------------
025500*    A G R U P A M E N T O   V I A   S O R T   C O M   Q U E B R A
025600*    D E   C O N T R O L E   ( E S T I L O + C O R + T A M A N H O )
025700*-----------------------------------------------------------------
025800 P300-AGRUPA.
025900*
026000     SORT SORT-PEDIDO
026100          ON ASCENDING KEY SD-PART-CD
026200          ON ASCENDING KEY SD-COLOR-CD
026300          ON ASCENDING KEY SD-SIZE-CD
026400         INPUT  PROCEDURE IS P310-LE-PEDIDOS  THRU P310-FIM
026500         OUTPUT PROCEDURE IS P400-ACUMULA-SAIDA THRU P400-FIM.
026600*
026700 P300-FIM.
026800*
026900 P310-LE-PEDIDOS.
027000*
027100     PERFORM P312-LE-UMA-LINHA THRU P312-FIM
027200             UNTIL FIM-PEDIDO.
027300*
027400 P310-FIM.
027500*
027600 P312-LE-UMA-LINHA.
027700*
027800     READ ARQ-PEDIDO
027900         AT END
028000             SET FIM-PEDIDO TO TRUE
028100         NOT AT END
028200             ADD 1 TO WS-QT-REGISTROS-BRUTOS
028300             MOVE PART-CD OF REG-PEDIDO-BRUTO  TO SD-PART-CD
028400             MOVE COLOR-CD OF REG-PEDIDO-BRUTO TO SD-COLOR-CD
028500             MOVE SIZE-CD OF REG-PEDIDO-BRUTO  TO SD-SIZE-CD
028600             MOVE ORD-QTY OF REG-PEDIDO-BRUTO  TO SD-ORD-QTY
028700             RELEASE REG-SORT-PEDIDO
028800     END-READ.
028900*
029000 P312-FIM.
029100*-----------------------------------------------------------------
029200 P400-ACUMULA-SAIDA.
029300*
029400     MOVE "N"                     TO WS-EOF-PEDIDO.
029500     MOVE SPACES                  TO WS-CHAVE-ANTERIOR.
029600     MOVE ZERO                    TO WS-ACUM-ORD-QTY.
029700*
029800     PERFORM P410-RETORNA-UMA-LINHA THRU P410-FIM
029900             UNTIL FIM-PEDIDO.
030000*
030100     IF NOT WS-EH-PRIMEIRA-CHAVE
030200         PERFORM P450-GRAVA-GRUPO THRU P450-FIM
030300     END-IF.
030400*
030500 P400-FIM.
030600*
030700 P410-RETORNA-UMA-LINHA.
030800*
030900     RETURN SORT-PEDIDO INTO WS-REG-SORT
031000         AT END
031100             SET FIM-PEDIDO TO TRUE
031200         NOT AT END
031300             PERFORM P420-TESTA-QUEBRA THRU P420-FIM
031400     END-RETURN.
031500*
031600 P410-FIM.
031700*
031800 P420-TESTA-QUEBRA.
031900*
032000     IF WS-EH-PRIMEIRA-CHAVE
032100         MOVE "N"                 TO WS-PRIMEIRA-CHAVE
032200         PERFORM P430-INICIA-GRUPO THRU P430-FIM
032300     ELSE
032400         IF WS-PART-CD  NOT = WS-CA-PART-CD  OR
032500            WS-COLOR-CD NOT = WS-CA-COLOR-CD  OR
032600            WS-SIZE-CD  NOT = WS-CA-SIZE-CD
032700             PERFORM P450-GRAVA-GRUPO THRU P450-FIM
032800             PERFORM P430-INICIA-GRUPO THRU P430-FIM
032900         ELSE
033000             ADD WS-ORD-QTY       TO WS-ACUM-ORD-QTY
033100         END-IF
033200     END-IF.
033300*
033400 P420-FIM.
033500*
033600 P430-INICIA-GRUPO.
033700*
033800     MOVE WS-PART-CD              TO WS-CA-PART-CD.
033900     MOVE WS-COLOR-CD             TO WS-CA-COLOR-CD.
034000     MOVE WS-SIZE-CD              TO WS-CA-SIZE-CD.
034100     MOVE WS-ORD-QTY              TO WS-ACUM-ORD-QTY.
034200*
034300     PERFORM P432-REGISTRA-ESTILO THRU P432-FIM.
034400     PERFORM P434-REGISTRA-COR    THRU P434-FIM.
034500     PERFORM P436-REGISTRA-TAMANHO THRU P436-FIM.
034600*
034700 P430-FIM.
034800*
034900 P432-REGISTRA-ESTILO.
035000*
035100     MOVE ZERO                    TO WS-IDX-BUSCA.
035200     MOVE "N"                     TO WS-ACHOU.
035300     PERFORM P433-BUSCA-ESTILO THRU P433-FIM
035400             VARYING WS-IDX-BUSCA FROM 1 BY 1
035500             UNTIL WS-IDX-BUSCA > WS-QT-DISTINTOS-ESTILO.
035600*
035700     IF NOT WS-ACHOU-SIM
035800         ADD 1                    TO WS-QT-DISTINTOS-ESTILO
035900         MOVE WS-CA-PART-CD       TO
036000                 TAB-EST-CODIGO(WS-QT-DISTINTOS-ESTILO)
036100     END-IF.
036200*
036300 P432-FIM.
036400*
036500 P433-BUSCA-ESTILO.
036600*
036700     IF TAB-EST-CODIGO(WS-IDX-BUSCA) = WS-CA-PART-CD
036800         MOVE "S"                 TO WS-ACHOU
036900     END-IF.
037000*
037100 P433-FIM.
037200*
037300 P434-REGISTRA-COR.
037400*
037500     MOVE ZERO                    TO WS-IDX-BUSCA.
037600     MOVE "N"                     TO WS-ACHOU.
037700     PERFORM P435-BUSCA-COR THRU P435-FIM
037800             VARYING WS-IDX-BUSCA FROM 1 BY 1
037900             UNTIL WS-IDX-BUSCA > WS-QT-DISTINTOS-COR.
038000*
038100     IF NOT WS-ACHOU-SIM
038200         ADD 1                    TO WS-QT-DISTINTOS-COR
038300         MOVE WS-CA-COLOR-CD      TO
038400                 TAB-COR-CODIGO(WS-QT-DISTINTOS-COR)
038500     END-IF.
038600*
038700 P434-FIM.
038800*
038900 P435-BUSCA-COR.
039000*
039100     IF TAB-COR-CODIGO(WS-IDX-BUSCA) = WS-CA-COLOR-CD
039200         MOVE "S"                 TO WS-ACHOU
039300     END-IF.
039400*
039500 P435-FIM.
039600*
039700 P436-REGISTRA-TAMANHO.
039800*
039900     MOVE ZERO                    TO WS-IDX-BUSCA.
040000     MOVE "N"                     TO WS-ACHOU.
040100     PERFORM P437-BUSCA-TAMANHO THRU P437-FIM
040200             VARYING WS-IDX-BUSCA FROM 1 BY 1
040300             UNTIL WS-IDX-BUSCA > WS-QT-DISTINTOS-TAMANHO.
040400*
040500     IF NOT WS-ACHOU-SIM
040600         ADD 1                    TO WS-QT-DISTINTOS-TAMANHO
040700         MOVE WS-CA-SIZE-CD       TO
040800                 TAB-TAM-CODIGO(WS-QT-DISTINTOS-TAMANHO)
040900     END-IF.
041000*
041100 P436-FIM.
041200*
041300 P437-BUSCA-TAMANHO.
041400*
041500     IF TAB-TAM-CODIGO(WS-IDX-BUSCA) = WS-CA-SIZE-CD
041600         MOVE "S"                 TO WS-ACHOU
041700     END-IF.
041800*
041900 P437-FIM.
042000*-----------------------------------------------------------------
042100 P450-GRAVA-GRUPO.
042200*
042300     MOVE WS-CA-PART-CD           TO PART-CD OF REG-PEDIDO-AGRUPADO.
042400     MOVE WS-CA-COLOR-CD          TO COLOR-CD OF REG-PEDIDO-AGRUPADO.
042500     MOVE WS-CA-SIZE-CD           TO SIZE-CD OF REG-PEDIDO-AGRUPADO.
042600     MOVE WS-ACUM-ORD-QTY         TO ORD-QTY OF REG-PEDIDO-AGRUPADO.
042700*
042800     WRITE REG-PEDIDO-AGRUPADO.
042900*
043000     ADD 1                        TO WS-QT-GRUPOS.
043100     ADD WS-ACUM-ORD-QTY          TO WS-TOTAL-GERAL-QTY.
043200*
043300     IF WS-ACUM-ORD-QTY > WS-MAXIMO-GRUPO
043400         MOVE WS-ACUM-ORD-QTY     TO WS-MAXIMO-GRUPO
043500     END-IF.
043600     IF WS-ACUM-ORD-QTY < WS-MINIMO-GRUPO
043700         MOVE WS-ACUM-ORD-QTY     TO WS-MINIMO-GRUPO
043800     END-IF.
043900*
044000 P450-FIM.
044100*-----------------------------------------------------------------
044200*    R E L A T O R I O   D E   E S T A T I S T I C A S   D O   L O T E
044300*-----------------------------------------------------------------
044400 P800-RELATORIO-ESTATISTICAS.
044500*
044600     IF WS-QT-GRUPOS = ZERO
044700         MOVE ZERO                TO WS-MINIMO-GRUPO
044800     END-IF.
044900*
045000     IF WS-QT-GRUPOS > ZERO
045100         COMPUTE WS-MEDIA-GRUPO ROUNDED =
045200                 WS-TOTAL-GERAL-QTY / WS-QT-GRUPOS
045300     ELSE
045400         MOVE ZERO                TO WS-MEDIA-GRUPO
045500     END-IF.
045600*
045700     MOVE WS-MEDIA-GRUPO          TO WS-MEDIA-DISPLAY.
045800     MOVE WS-TOTAL-GERAL-QTY      TO WS-TOTAL-GERAL-DISPLAY.
045900*
046000     WRITE REG-RELATORIO FROM WS-LINHA-BRANCO
046100           AFTER ADVANCING TOP-OF-FORM.
046200     WRITE REG-RELATORIO FROM WS-LINHA-TITULO.
046300     WRITE REG-RELATORIO FROM WS-LINHA-BRANCO.
046400*
046500     MOVE WS-QT-REGISTROS-BRUTOS  TO WS-LE1-BRUTOS.
046600     MOVE WS-QT-GRUPOS            TO WS-LE1-GRUPOS.
046700     WRITE REG-RELATORIO FROM WS-LINHA-EST-1.
046800*
046900     MOVE WS-QT-DISTINTOS-ESTILO  TO WS-LE2-ESTILOS.
047000     MOVE WS-QT-DISTINTOS-COR     TO WS-LE2-CORES.
047100     MOVE WS-QT-DISTINTOS-TAMANHO TO WS-LE2-TAMANHOS.
047200     WRITE REG-RELATORIO FROM WS-LINHA-EST-2.
047300*
047400     MOVE WS-TOTAL-GERAL-QTY      TO WS-LE3-TOTAL.
047500     MOVE WS-MEDIA-GRUPO          TO WS-LE3-MEDIA.
047600     WRITE REG-RELATORIO FROM WS-LINHA-EST-3.
047700*
047800     MOVE WS-MAXIMO-GRUPO         TO WS-LE4-MAXIMO.
047900     MOVE WS-MINIMO-GRUPO         TO WS-LE4-MINIMO.
048000     WRITE REG-RELATORIO FROM WS-LINHA-EST-4.
048100     WRITE REG-RELATORIO FROM WS-LINHA-BRANCO.
048200*
048300 P800-FIM.
048400*-----------------------------------------------------------------
048500*    E N C E R R A M E N T O
048600*-----------------------------------------------------------------
048700 P900-ENCERRA.
048800*
048900     CLOSE ARQ-PEDIDO
049000           ARQ-AGRUPADO
049100           ARQ-RELATORIO.
049200*
049300     STOP RUN.
049400*
049500 P900-FIM.
049600*-----------------------------------------------------------------
049700 END PROGRAM SDGR0600.
